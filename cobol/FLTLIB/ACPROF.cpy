000100*-----------------------------------------------------------
000110* FLTLIB  ACPROF  --  Aircraft performance profile table
000120*-----------------------------------------------------------
000130* Internal table, not a file - COPY'd into FUELCA0 working
000140* storage.  Six profiles are carried as literal FILLER rows
000150* and re-mapped with REDEFINES, the way the shop has always
000160* built small constant tables (see SSFRANNO handling in the
000170* old annotation-search module this system replaced).
000180*-------|----------|-----|----------------------------------
000190* Vers. | Datum    | von | Kommentar
000200*-------|----------|-----|----------------------------------
000210*A.00.00|1982-05-03| rfw | Neuerstellung - 4 jet profiles
000220*A.00.01|1985-09-17| tjs | added CESSNA-172 and DEFAULT rows
000230*-----------------------------------------------------------
000240 01  AC-PROFILE-AREA.
000250     05  AC-PROFILE-INIT-VALUES.
000260         10  FILLER  PIC X(34)
000270             VALUE 'BOEING-737  0250080005000026000000'.
000280         10  FILLER  PIC X(34)
000290             VALUE 'AIRBUS-A320 0230082005500024000000'.
000300         10  FILLER  PIC X(34)
000310             VALUE 'BOEING-777  0420090015000180000000'.
000320         10  FILLER  PIC X(34)
000330             VALUE 'AIRBUS-A380 0580090015000320000000'.
000340         10  FILLER  PIC X(34)
000350             VALUE 'CESSNA-172  0080020001000000200000'.
000360         10  FILLER  PIC X(34)
000370             VALUE 'DEFAULT     0200060003000005000000'.
000380     05  AC-PROFILE-TABLE REDEFINES AC-PROFILE-INIT-VALUES
000390                          OCCURS 6 TIMES
000400                          INDEXED BY AC-IDX.
000410         10  AC-TYPE             PIC X(12).
000420         10  AC-FUEL-RATE        PIC 9(02)V9(02).
000430         10  AC-CRUISE-SPEED     PIC 9(04).
000440         10  AC-MAX-RANGE        PIC 9(05).
000450         10  AC-FUEL-CAPACITY    PIC 9(06).
000460*              ---> reserve for future profile fields
000470         10  FILLER              PIC X(03).
000480 01  AC-PROFILE-COUNT            PIC S9(04) COMP VALUE 6.
000490*          ---> index of the DEFAULT row, used on a type mis
000500 01  AC-DEFAULT-IDX              PIC S9(04) COMP VALUE 6.
