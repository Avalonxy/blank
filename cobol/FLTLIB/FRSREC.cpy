000100*-----------------------------------------------------------
000110* FLTLIB  FRSREC  --  Flight result record (FLIGHTRESULTS)
000120*-----------------------------------------------------------
000130* One entry written per FLIGHTPLANS record, OK or REJECTED.
000140* Numeric fields are zero on a REJECTED entry.
000150*-------|----------|-----|----------------------------------
000160* Vers. | Datum    | von | Kommentar
000170*-------|----------|-----|----------------------------------
000180*A.00.00|1982-04-19| rfw | Neuerstellung
000190*A.00.01|1984-02-02| tjs | added FR-WIND-CHILL
000200*-----------------------------------------------------------
000210 01  FR-RECORD.
000220     05  FR-FLIGHT-ID            PIC X(08).
000230     05  FR-ROUTE                PIC X(09).
000240*          ---> great-circle distance, km
000250     05  FR-DISTANCE-KM          PIC S9(05)V9(01).
000260     05  FR-FLIGHT-TIME-HRS      PIC S9(03)V9(02).
000270*          ---> fuel figures
000280     05  FR-FUEL-DATA.
000290         10  FR-TOTAL-FUEL-L     PIC S9(07)V9(01).
000300         10  FR-FUEL-PER-100KM   PIC S9(03)V9(02).
000310         10  FR-FUEL-PER-HOUR    PIC S9(06)V9(01).
000320         10  FR-FUEL-RESERVE-L   PIC S9(06)V9(01).
000330         10  FR-FUEL-COST        PIC S9(08)V9(02).
000340*          ---> atmospherics at cruise altitude
000350     05  FR-ATMOS-DATA.
000360         10  FR-PRESSURE-HPA     PIC S9(04)V9(01).
000370         10  FR-MACH             PIC S9(01)V9(03).
000380*          ---> weather at departure
000390     05  FR-WIND-CHILL           PIC S9(03)V9(01).
000400     05  FR-WX-CONDITION         PIC X(09).
000410*          ---> OK or REJECTED
000420     05  FR-STATUS               PIC X(08).
000430*          ---> reserve for future expansion
000440     05  FILLER                  PIC X(25).
