000100*-----------------------------------------------------------
000110* FLTLIB  APTREC  --  Airport reference record (AIRPORTS)
000120*-----------------------------------------------------------
000130* One entry per airport, keyed by ICAO code.  Loaded into
000140* the APTMGR0 in-memory table at start of run (see
000150* B100-LOAD-TABLE in APTMGR0) and never rewritten.
000160*-------|----------|-----|----------------------------------
000170* Vers. | Datum    | von | Kommentar
000180*-------|----------|-----|----------------------------------
000190*A.00.00|1982-04-12| rfw | Neuerstellung
000200*A.00.01|1989-11-03| mkd | added APT-COUNTRY, widened name
000210*-----------------------------------------------------------
000220 01  APT-RECORD.
000230*          ---> primary key - ICAO code, always upper case
000240     05  APT-ICAO                PIC X(04).
000250*          ---> descriptive data
000260     05  APT-DESCRIPTION.
000270         10  APT-NAME            PIC X(30).
000280         10  APT-CITY            PIC X(20).
000290         10  APT-COUNTRY         PIC X(20).
000300*          ---> geographic position, degrees, 4 decimals
000310     05  APT-POSITION.
000320         10  APT-LAT             PIC S9(03)V9(04).
000330         10  APT-LON             PIC S9(03)V9(04).
000340*          ---> field elevation above sea level, metres
000350     05  APT-ELEV                PIC S9(05).
000360*          ---> reserve for future expansion
000370     05  FILLER                  PIC X(05).
