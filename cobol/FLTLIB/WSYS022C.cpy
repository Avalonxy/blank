000100*-----------------------------------------------------------
000110* FLTLIB  WSYS022C  --  common message / error work area
000120*-----------------------------------------------------------
000130* Carried forward from the old system-services copybook of
000140* the same name; re-scoped to FLTPLN use only.  Every FLTPLN
000150* program COPYs this member so a CALLed module can hand back
000160* a severity and a message without its own private layout.
000170*-------|----------|-----|----------------------------------
000180* Vers. | Datum    | von | Kommentar
000190*-------|----------|-----|----------------------------------
000200*A.00.00|1979-06-01| hdk | Neuerstellung (general shop copy)
000210*A.03.00|1982-04-12| rfw | re-scoped for FLTPLN system
000220*-----------------------------------------------------------
000230 01  WSYS022-MSGAREA.
000240     05  WSYS022-MSG-NO          PIC S9(04) COMP.
000250     05  WSYS022-MSG-SEV         PIC X(01).
000260         88  WSYS022-SEV-INFO        VALUE 'I'.
000270         88  WSYS022-SEV-WARN        VALUE 'W'.
000280         88  WSYS022-SEV-ERROR       VALUE 'E'.
000290     05  WSYS022-MSG-MODULE      PIC X(08).
000300     05  WSYS022-MSG-TEXT        PIC X(60).
000310*          ---> reserve for future expansion
000320     05  FILLER                  PIC X(13).
