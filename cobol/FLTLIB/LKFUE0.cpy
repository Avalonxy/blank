000100*-----------------------------------------------------------
000110* FLTLIB  LKFUE0  --  FLTDRV0 / FUELCA0 call interface
000120*-----------------------------------------------------------
000130* One physical interface, three functions - PROFILE resolves
000140* an aircraft type to its performance figures, BURN does the
000150* per-flight fuel arithmetic, COMPARE runs the cross-type
000160* efficiency ranking for the report's comparison section.
000170*-------|----------|-----|----------------------------------
000180* Vers. | Datum    | von | Kommentar
000190*-------|----------|-----|----------------------------------
000200*A.00.00|1982-04-20| rfw | Neuerstellung - PROFILE and BURN
000210*A.00.01|1982-06-02| rfw | added COMPARE function
000215*A.00.02|1989-02-14| mkd | added OPTIMAL-SPEED to BURN result
000217*A.00.03|2005-03-07| dnr | FLTPLN-41 - added LKFUE0-RC, had been
000218*       |          |     |   referenced unset since A.00.00
000220*-----------------------------------------------------------
000230 01  LKFUE0-REC.
000240*          ---> PROFILE, BURN or COMPARE
000250     05  LKFUE0-FUNCTION         PIC X(08).
000252     05  LKFUE0-RC               PIC S9(04) COMP.
000253*              0   = OK
000254*              210 = distance not positive (BURN only)
000255         88  LKFUE0-OK                   VALUE 0.
000256         88  LKFUE0-BAD-DIST             VALUE 210.
000260     05  LKFUE0-ACFT-TYPE        PIC X(12).
000270*          ---> output of PROFILE (type resolved to DEFAULT
000280*               when not recognised)
000290     05  LKFUE0-PROFILE-DATA.
000300         10  LKFUE0-FUEL-RATE    PIC 9(02)V9(02).
000310         10  LKFUE0-CRUISE-SPEED PIC 9(04).
000320         10  LKFUE0-MAX-RANGE    PIC 9(05).
000330         10  LKFUE0-FUEL-CAP     PIC 9(06).
000340*          ---> input of BURN
000350     05  LKFUE0-DISTANCE-KM      PIC S9(05)V9(01).
000360     05  LKFUE0-WIND-FACTOR      PIC S9(01)V9(02).
000370     05  LKFUE0-PAYLOAD-FACTOR   PIC S9(01)V9(02).
000380     05  LKFUE0-FUEL-PRICE       PIC S9(03)V9(02).
000390*          ---> output of BURN
000400     05  LKFUE0-BURN-RESULT.
000410         10  LKFUE0-TOTAL-FUEL-L     PIC S9(07)V9(01).
000420         10  LKFUE0-FUEL-PER-100KM   PIC S9(03)V9(02).
000430         10  LKFUE0-FUEL-PER-HOUR    PIC S9(06)V9(01).
000440         10  LKFUE0-FUEL-RESERVE-L   PIC S9(06)V9(01).
000450         10  LKFUE0-FUEL-COST        PIC S9(08)V9(02).
000455         10  LKFUE0-OPTIMAL-SPEED    PIC 9(04).
000460*          ---> input of COMPARE - fixed comparison distance
000470     05  LKFUE0-CMP-DISTANCE     PIC S9(05)V9(01).
000480*          ---> output of COMPARE - ranked, best first
000490     05  LKFUE0-CMP-COUNT        PIC S9(04) COMP.
000500     05  LKFUE0-CMP-TABLE OCCURS 5 TIMES
000510                          INDEXED BY LKFUE0-CMP-IDX.
000520         10  LKFUE0-CMP-TYPE         PIC X(12).
000530         10  LKFUE0-CMP-FUEL-L       PIC S9(07)V9(01).
000540         10  LKFUE0-CMP-EFFICIENCY   PIC S9(03)V9(02).
000550         10  LKFUE0-CMP-TIME-HRS     PIC S9(03)V9(02).
000560*          ---> reserve for future expansion
000570     05  FILLER                  PIC X(04).
