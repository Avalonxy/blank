000100*-----------------------------------------------------------
000110* FLTLIB  LKWXA0  --  FLTDRV0 / WXANL0 call interface
000120*-----------------------------------------------------------
000130*-------|----------|-----|----------------------------------
000140* Vers. | Datum    | von | Kommentar
000150*-------|----------|-----|----------------------------------
000160*A.00.00|1982-04-16| rfw | Neuerstellung
000170*A.00.01|1983-01-08| tjs | added advisory text table
000180*-----------------------------------------------------------
000190 01  LKWXA0-REC.
000200*          ---> input - weather observed at departure
000210     05  LKWXA0-OBS.
000220         10  LKWXA0-TEMP         PIC S9(03)V9(01).
000230         10  LKWXA0-PRESSURE     PIC S9(04)V9(01).
000240         10  LKWXA0-WIND-SPEED   PIC S9(03)V9(01).
000250*              ---> zero = visibility not reported
000260         10  LKWXA0-VISIBILITY   PIC S9(05).
000270*          ---> output
000280     05  LKWXA0-CONDITION        PIC X(09).
000290     05  LKWXA0-WIND-CHILL       PIC S9(03)V9(01).
000300     05  LKWXA0-ADVISORY-CNT     PIC S9(04) COMP.
000310     05  LKWXA0-ADVISORY-TAB     OCCURS 5 TIMES
000320                                 INDEXED BY LKWXA0-ADV-IDX.
000330         10  LKWXA0-ADVISORY-TXT PIC X(21).
000340*          ---> reserve for future expansion
000350     05  FILLER                  PIC X(05).
