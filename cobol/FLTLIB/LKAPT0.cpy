000100*-----------------------------------------------------------
000110* FLTLIB  LKAPT0  --  FLTDRV0 / APTMGR0 call interface
000120*-----------------------------------------------------------
000130* LINK-REC style interface, in the shape the shop has always
000140* passed parameters between a driver and a CALLed module.
000150*-------|----------|-----|----------------------------------
000160* Vers. | Datum    | von | Kommentar
000170*-------|----------|-----|----------------------------------
000180*A.00.00|1982-04-12| rfw | Neuerstellung
000190*-----------------------------------------------------------
000200 01  LKAPT0-REC.
000210*          ---> "LOAD" or "LOOKUP"
000220     05  LKAPT0-FUNCTION         PIC X(08).
000230     05  LKAPT0-RC               PIC S9(04) COMP.
000240*              0    = OK
000250*              100  = ICAO code not found in table
000260         88  LKAPT0-OK                   VALUE 0.
000270         88  LKAPT0-NOTFOUND             VALUE 100.
000280*          ---> input - ICAO code to look up
000290     05  LKAPT0-ICAO             PIC X(04).
000300*          ---> output - airport data when LKAPT0-OK
000310     05  LKAPT0-APT-DATA.
000320         10  LKAPT0-NAME         PIC X(30).
000330         10  LKAPT0-CITY         PIC X(20).
000340         10  LKAPT0-COUNTRY      PIC X(20).
000350         10  LKAPT0-LAT          PIC S9(03)V9(04).
000360         10  LKAPT0-LON          PIC S9(03)V9(04).
000370         10  LKAPT0-ELEV         PIC S9(05).
000380*          ---> reserve for future expansion
000390     05  FILLER                  PIC X(10).
