000100*-----------------------------------------------------------
000110* FLTLIB  LKFLC0  --  FLTDRV0 / FLTCAL0 call interface
000120*-----------------------------------------------------------
000130*-------|----------|-----|----------------------------------
000140* Vers. | Datum    | von | Kommentar
000150*-------|----------|-----|----------------------------------
000160*A.00.00|1982-04-14| rfw | Neuerstellung
000170*-----------------------------------------------------------
000180 01  LKFLC0-REC.
000190     05  LKFLC0-RC               PIC S9(04) COMP.
000200*              0   = OK
000210*              200 = wind factor not positive, flight reject
000220         88  LKFLC0-OK                   VALUE 0.
000230         88  LKFLC0-BAD-WIND             VALUE 200.
000240*          ---> input - departure / arrival position
000250     05  LKFLC0-DEP-POS.
000260         10  LKFLC0-DEP-LAT      PIC S9(03)V9(04).
000270         10  LKFLC0-DEP-LON      PIC S9(03)V9(04).
000280     05  LKFLC0-ARR-POS.
000290         10  LKFLC0-ARR-LAT      PIC S9(03)V9(04).
000300         10  LKFLC0-ARR-LON      PIC S9(03)V9(04).
000310*          ---> input - profile cruise speed, requested alt.
000320     05  LKFLC0-CRUISE-SPEED     PIC S9(04).
000330     05  LKFLC0-WIND-FACTOR      PIC S9(01)V9(02).
000340     05  LKFLC0-CRUISE-ALT       PIC S9(05).
000350*          ---> output
000360     05  LKFLC0-DISTANCE-KM      PIC S9(05)V9(01).
000370     05  LKFLC0-FLIGHT-TIME-HRS  PIC S9(03)V9(02).
000380     05  LKFLC0-PRESSURE-HPA     PIC S9(04)V9(01).
000390     05  LKFLC0-MACH             PIC S9(01)V9(03).
000400*          ---> reserve for future expansion
000410     05  FILLER                  PIC X(08).
