000100*-----------------------------------------------------------
000110* FLTLIB  FPLREC  --  Flight-plan request record (FLIGHTPLAN
000120*-----------------------------------------------------------
000130* One entry per requested flight, processed in file order.
000140* No key - FLTDRV0 reads FLIGHTPLANS sequentially.
000150*-------|----------|-----|----------------------------------
000160* Vers. | Datum    | von | Kommentar
000170*-------|----------|-----|----------------------------------
000180*A.00.00|1982-04-12| rfw | Neuerstellung
000190*-----------------------------------------------------------
000200 01  FP-RECORD.
000210*          ---> identification
000220     05  FP-FLIGHT-ID            PIC X(08).
000230*          ---> route requested
000240     05  FP-ROUTE-REQ.
000250         10  FP-DEP-ICAO         PIC X(04).
000260         10  FP-ARR-ICAO         PIC X(04).
000270*          ---> aircraft and load adjustments
000280     05  FP-ACFT-TYPE            PIC X(12).
000290     05  FP-WIND-FACTOR          PIC S9(01)V9(02).
000300     05  FP-PAYLOAD-FACTOR       PIC S9(01)V9(02).
000310     05  FP-CRUISE-ALT           PIC S9(05).
000320     05  FP-FUEL-PRICE           PIC S9(03)V9(02).
000330*          ---> weather observed at departure
000340     05  FP-WEATHER-OBS.
000350         10  FP-WX-TEMP          PIC S9(03)V9(01).
000360         10  FP-WX-PRESSURE      PIC S9(04)V9(01).
000370         10  FP-WX-WIND-SPEED    PIC S9(03)V9(01).
000380*          ---> zero or spaces = not reported
000390         10  FP-WX-VISIBILITY    PIC S9(05).
000400*          ---> reserve for future expansion
000410     05  FILLER                  PIC X(04).
