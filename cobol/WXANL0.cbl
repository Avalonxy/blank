000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?SEARCH  =MATHLIB
000140?SEARCH  =ASC2EBC
000150?SEARCH  =EBC2ASC
000160?SEARCH  =FLTLIB
000170?NOLMAP, SYMBOLS, INSPECT
000180?SAVE ALL
000190?SAVEABEND
000200?LINES 66
000210?CHECK 3
000220
000230 IDENTIFICATION DIVISION.
000240
000250 PROGRAM-ID.     WXANL0.
000260 AUTHOR.         T J SOWELL.
000270 INSTALLATION.   SYSTEMS  DEVELOPMENT  -  FLIGHT  OPS  SUPPORT.
000280 DATE-WRITTEN.   04/16/82.
000290 DATE-COMPILED.
000300 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000310
000320*----------------------------------------------------------------*
000330* Letzte Aenderung :: 2002-01-28
000340* Letzte Version   :: A.02.01
000350* Kurzbeschreibung :: Wetterklassifizierung, Hinweise, Windchill
000360* Auftrag          :: FLTPLN-1 FLTPLN-4 FLTPLN-19
000370* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000380*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000390*----------------------------------------------------------------*
000400* Vers. | Datum    | von | Kommentar                             *
000410*-------|----------|-----|---------------------------------------*
000420*A.00.00|1982-04-16| tjs | Neuerstellung - Klassifizierung       *
000430*       |          |     |   EXCELLENT/GOOD/FAIR/POOR, vier      *
000440*       |          |     |   Hinweistexte                        *
000450*A.00.01|1983-01-08| tjs | FLTPLN-4 - Windchill ergaenzt         *
000460*A.01.00|1988-09-22| mkd | FLTPLN-19 - Klassifizierung DANGEROUS *
000470*       |          |     |   bei Sicht unter 500 m oder Wind     *
000480*       |          |     |   ueber 30 m/s hinzugefuegt           *
000490*A.01.01|1991-05-13| mkd | Reihenfolge der Pruefungen auf        *
000500*       |          |     |   Schreibtischanweisung FLTPLN-19     *
000510*       |          |     |   abgestimmt                          *
000520*A.02.00|1996-03-04| leh | Umstellung der Windchill-Formel auf   *
000530*       |          |     |   =MATHLIB (TAL) statt                *
000540*       |          |     |   Naeherungstabelle                   *
000545*A.02.01|2002-01-28| dnr | FLTPLN-36 - Luftdruckabweichungssicht *
000546*       |          |     |   W1-PRESSURE-DEV-R fuer Pruefliste   *
000547*       |          |     |   ergaenzt                            *
000550*----------------------------------------------------------------*
000560*
000570* Programmbeschreibung
000580* --------------------
000590* Erhaelt die am Abflugort beobachteten Wetterwerte (Temperatur,
000600* Luftdruck, Windgeschwindigkeit, Sicht) und liefert einen Wetter-
000610* Zustandscode (EXCELLENT/GOOD/FAIR/POOR/DANGEROUS), bis zu fuenf
000620* Hinweistexte und die gefuehlte Temperatur (Windchill) zurueck.
000630* Die Pruefreihenfolge ist verbindlich und darf nicht ohne
000640* Ruecksprache mit der Fachabteilung geaendert werden
000650*
000660******************************************************************
000670
000680 ENVIRONMENT DIVISION.
000690
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     SWITCH-15 IS ANZEIGE-VERSION
000730         ON STATUS IS SHOW-VERSION.
000740
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800
000810 WORKING-STORAGE SECTION.
000820*----------------------------------------------------------------*
000830* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000840*----------------------------------------------------------------*
000850 01          COMP-FELDER.
000860     05      C4-ANZ              PIC S9(04) COMP.
000870
000880     05      C4-X.
000890      10                         PIC X VALUE LOW-VALUE.
000900      10     C4-X2               PIC X.
000910     05      C4-NUM REDEFINES C4-X
000920                                 PIC S9(04) COMP.
000930
000940     05      K-PROG-START        PIC X(08) VALUE "A.02.01 ".
000950     05      FILLER              PIC X(01).
000960
000970*----------------------------------------------------------------*
000980* Klassifizierungs-Schwellwerte: Praefix K
000990*----------------------------------------------------------------*
001000 01          K-SCHWELLEN.
001010     05      K-STD-PRESSURE      PIC S9(04)V9(01) COMP
001020                                 VALUE 1013.0.
001030     05      K-VIS-DANGEROUS     PIC S9(05) COMP VALUE 500.
001040     05      K-VIS-POOR          PIC S9(05) COMP VALUE 1000.
001050     05      K-VIS-EXCELLENT     PIC S9(05) COMP VALUE 10000.
001060     05      K-VIS-ADVISORY      PIC S9(05) COMP VALUE 5000.
001070     05      K-WIND-DANGEROUS    PIC S9(03)V9(01) COMP
001080                                 VALUE 30.0.
001090     05      K-WIND-POOR         PIC S9(03)V9(01) COMP
001100                                 VALUE 25.0.
001110     05      K-WIND-EXCELLENT    PIC S9(03)V9(01) COMP
001120                                 VALUE 10.0.
001130     05      K-WIND-GOOD         PIC S9(03)V9(01) COMP
001140                                 VALUE 15.0.
001150     05      K-WIND-ADVISORY     PIC S9(03)V9(01) COMP
001160                                 VALUE 20.0.
001170     05      K-PRESS-DEV-POOR    PIC S9(04)V9(01) COMP
001180                                 VALUE 50.0.
001190     05      K-PRESS-DEV-EXCEL   PIC S9(04)V9(01) COMP
001200                                 VALUE 20.0.
001210     05      K-PRESS-DEV-GOOD    PIC S9(04)V9(01) COMP
001220                                 VALUE 30.0.
001230     05      K-PRESS-LOW         PIC S9(04)V9(01) COMP
001240                                 VALUE 1000.0.
001250     05      K-PRESS-HIGH        PIC S9(04)V9(01) COMP
001260                                 VALUE 1030.0.
001270     05      K-TEMP-POOR-LOW     PIC S9(03)V9(01) COMP
001280                                 VALUE -40.0.
001290     05      K-TEMP-POOR-HIGH    PIC S9(03)V9(01) COMP
001300                                 VALUE 50.0.
001310     05      K-TEMP-ADV-COLD     PIC S9(03)V9(01) COMP
001320                                 VALUE -20.0.
001330     05      K-TEMP-ADV-HOT      PIC S9(03)V9(01) COMP
001340                                 VALUE 40.0.
001350     05      FILLER              PIC X(01).
001360
001370*----------------------------------------------------------------*
001380* Windchill-Konstanten
001390*----------------------------------------------------------------*
001400 01          K-CHILL-KONSTANTEN.
001410     05      K-CHILL-MIN-WIND    PIC S9(01)V9(01) COMP
001420                                 VALUE 1.3.
001430     05      K-MS-TO-KMH         PIC S9(01)V9(01) COMP VALUE 3.6.
001440     05      K-CHILL-EXP         PIC S9(01)V9(02) COMP
001450                                 VALUE 0.16.
001460     05      K-CHILL-C0          PIC S9(02)V9(02) COMP
001470                                 VALUE 13.12.
001480     05      K-CHILL-C1          PIC S9(01)V9(04) COMP
001490                                 VALUE 0.6215.
001500     05      K-CHILL-C2          PIC S9(02)V9(02) COMP
001510                                 VALUE 11.37.
001520     05      K-CHILL-C3          PIC S9(01)V9(04) COMP
001530                                 VALUE 0.3965.
001540     05      FILLER              PIC X(01).
001550
001560*          ---> Aufspaltung der Windchill-Konstanten nach Vorzei-
001570*               chen, fuer die Fehlerdiagnose der FLTPLN-4-Anlage
001580 01          K-CHILL-SIGN-VIEW   PIC S9(02)V9(02) COMP.
001590 01          K-CHILL-SIGN-R REDEFINES K-CHILL-SIGN-VIEW.
001600     05      K-CS-WHOLE          PIC S9(02).
001610     05      K-CS-DEC            PIC 9(02).
001620
001630*----------------------------------------------------------------*
001640* Arbeitsfelder Klassifizierung: Praefix W1
001650*----------------------------------------------------------------*
001660 01          W1-CLASS-WORK.
001670     05      W1-PRESSURE-DEV     PIC S9(04)V9(01) COMP.
001680     05      FILLER              PIC X(01).
001690
001700*          ---> Druckabweichung in ganzen hPa und Zehnteln, fuer
001710*               die Mitschrift bei Reklamationen der Wetterstelle
001720 01          W1-PRESSURE-DEV-ED  PIC S9(04)V9(01).
001730 01          W1-PRESSURE-DEV-R REDEFINES W1-PRESSURE-DEV-ED.
001740     05      W1-PD-WHOLE         PIC S9(04).
001750     05      W1-PD-TENTH         PIC 9(01).
001760
001770*----------------------------------------------------------------*
001780* Arbeitsfelder Hinweistexte: Praefix W2
001790*----------------------------------------------------------------*
001800 01          W2-ADVISORY-WORK.
001810     05      W2-ADV-TEXT         PIC X(21).
001820     05      FILLER              PIC X(01).
001830
001840*----------------------------------------------------------------*
001850* Arbeitsfelder Windchill: Praefix W3
001860*----------------------------------------------------------------*
001870 01          W3-CHILL-WORK.
001880     05      W3-WIND-KMH         PIC S9(04)V9(01) COMP.
001890     05      W3-WIND-POWER       PIC S9(02)V9(04) COMP.
001900     05      W3-CHILL-TERM1      PIC S9(04)V9(04) COMP.
001910     05      W3-CHILL-TERM2      PIC S9(04)V9(04) COMP.
001920     05      FILLER              PIC X(01).
001930
001940 LINKAGE SECTION.
001950     COPY    LKWXA0 OF "=FLTLIB".
001960
001970 PROCEDURE DIVISION USING LKWXA0-REC.
001980******************************************************************
001990* Steuerungs-Section
002000******************************************************************
002010 A100-STEUERUNG SECTION.
002020 A100-00.
002030     IF SHOW-VERSION
002040         DISPLAY "WXANL0 VERSION " K-PROG-START
002050     END-IF.
002060
002070     COMPUTE W1-PRESSURE-DEV = LKWXA0-PRESSURE - K-STD-PRESSURE.
002080     IF W1-PRESSURE-DEV < ZERO
002090         COMPUTE W1-PRESSURE-DEV = ZERO - W1-PRESSURE-DEV
002100     END-IF.
002110     MOVE W1-PRESSURE-DEV TO W1-PRESSURE-DEV-ED.
002120
002130     PERFORM B100-CLASSIFY   THRU B100-EXIT.
002140     PERFORM B200-ADVISORIES THRU B200-EXIT.
002150     PERFORM B300-WIND-CHILL THRU B300-EXIT.
002160
002170     EXIT PROGRAM.
002180 A100-99.
002190     EXIT.
002200
002210******************************************************************
002220* Wetter-Zustandscode - verbindliche Pruefreihenfolge, erste
002230* zutreffende Regel gewinnt (Schreibtischanweisung FLTPLN-19)
002240******************************************************************
002250 B100-CLASSIFY SECTION.
002260 B100-00.
002270     EVALUATE TRUE
002280         WHEN LKWXA0-VISIBILITY > ZERO
002290              AND LKWXA0-VISIBILITY < K-VIS-DANGEROUS
002300             MOVE "DANGEROUS" TO LKWXA0-CONDITION
002310         WHEN LKWXA0-VISIBILITY > ZERO
002320              AND LKWXA0-VISIBILITY < K-VIS-POOR
002330             MOVE "POOR     " TO LKWXA0-CONDITION
002340         WHEN LKWXA0-WIND-SPEED > K-WIND-DANGEROUS
002350             MOVE "DANGEROUS" TO LKWXA0-CONDITION
002360         WHEN LKWXA0-WIND-SPEED > K-WIND-POOR
002370             MOVE "POOR     " TO LKWXA0-CONDITION
002380         WHEN W1-PRESSURE-DEV > K-PRESS-DEV-POOR
002390             MOVE "POOR     " TO LKWXA0-CONDITION
002400         WHEN LKWXA0-TEMP < K-TEMP-POOR-LOW
002410              OR LKWXA0-TEMP > K-TEMP-POOR-HIGH
002420             MOVE "POOR     " TO LKWXA0-CONDITION
002430         WHEN LKWXA0-WIND-SPEED < K-WIND-EXCELLENT
002440              AND W1-PRESSURE-DEV < K-PRESS-DEV-EXCEL
002450              AND (LKWXA0-VISIBILITY = ZERO
002460                   OR LKWXA0-VISIBILITY > K-VIS-EXCELLENT)
002470             MOVE "EXCELLENT" TO LKWXA0-CONDITION
002480         WHEN LKWXA0-WIND-SPEED < K-WIND-GOOD
002490              AND W1-PRESSURE-DEV < K-PRESS-DEV-GOOD
002500             MOVE "GOOD     " TO LKWXA0-CONDITION
002510         WHEN OTHER
002520             MOVE "FAIR     " TO LKWXA0-CONDITION
002530     END-EVALUATE.
002540     .
002550 B100-EXIT.
002560     EXIT.
002570
002580******************************************************************
002590* Hinweistexte - beliebig viele koennen zutreffen; trifft keiner
002600* zu, wird "CONDITIONS FAVOURABLE" gemeldet
002610******************************************************************
002620 B200-ADVISORIES SECTION.
002630 B200-00.
002640     MOVE ZERO TO LKWXA0-ADVISORY-CNT.
002650
002660     IF LKWXA0-WIND-SPEED > K-WIND-ADVISORY
002670         MOVE "STRONG WIND" TO W2-ADV-TEXT
002680         PERFORM C100-ADD-ADVISORY THRU C100-EXIT
002690     END-IF.
002700
002710     IF LKWXA0-PRESSURE < K-PRESS-LOW
002720         MOVE "LOW PRESSURE" TO W2-ADV-TEXT
002730         PERFORM C100-ADD-ADVISORY THRU C100-EXIT
002740     ELSE
002750         IF LKWXA0-PRESSURE > K-PRESS-HIGH
002760             MOVE "HIGH PRESSURE" TO W2-ADV-TEXT
002770             PERFORM C100-ADD-ADVISORY THRU C100-EXIT
002780         END-IF
002790     END-IF.
002800
002810     IF LKWXA0-VISIBILITY > ZERO
002820        AND LKWXA0-VISIBILITY < K-VIS-ADVISORY
002830         MOVE "LIMITED VISIBILITY" TO W2-ADV-TEXT
002840         PERFORM C100-ADD-ADVISORY THRU C100-EXIT
002850     END-IF.
002860
002870     IF LKWXA0-TEMP < K-TEMP-ADV-COLD
002880         MOVE "EXTREME COLD" TO W2-ADV-TEXT
002890         PERFORM C100-ADD-ADVISORY THRU C100-EXIT
002900     ELSE
002910         IF LKWXA0-TEMP > K-TEMP-ADV-HOT
002920             MOVE "EXTREME HEAT" TO W2-ADV-TEXT
002930             PERFORM C100-ADD-ADVISORY THRU C100-EXIT
002940         END-IF
002950     END-IF.
002960
002970     IF LKWXA0-ADVISORY-CNT = ZERO
002980         MOVE "CONDITIONS FAVOURABLE" TO W2-ADV-TEXT
002990         PERFORM C100-ADD-ADVISORY THRU C100-EXIT
003000     END-IF.
003010     .
003020 B200-EXIT.
003030     EXIT.
003040
003050******************************************************************
003060* Windchill (gefuehlte Temperatur)
003070******************************************************************
003080 B300-WIND-CHILL SECTION.
003090 B300-00.
003100     IF LKWXA0-WIND-SPEED < K-CHILL-MIN-WIND
003110         MOVE LKWXA0-TEMP TO LKWXA0-WIND-CHILL
003120     ELSE
003130         COMPUTE W3-WIND-KMH ROUNDED =
003140                 LKWXA0-WIND-SPEED * K-MS-TO-KMH.
003150
003160         ENTER TAL "MATH^POWER" USING W3-WIND-KMH K-CHILL-EXP
003170                                GIVING W3-WIND-POWER.
003180
003190         COMPUTE W3-CHILL-TERM1 ROUNDED =
003200                 K-CHILL-C1 * LKWXA0-TEMP.
003210         COMPUTE W3-CHILL-TERM2 ROUNDED =
003220                 K-CHILL-C3 * LKWXA0-TEMP * W3-WIND-POWER.
003230
003240         COMPUTE LKWXA0-WIND-CHILL ROUNDED =
003250                 K-CHILL-C0 + W3-CHILL-TERM1
003260                 - (K-CHILL-C2 * W3-WIND-POWER)
003270                 + W3-CHILL-TERM2.
003280     END-IF.
003290     .
003300 B300-EXIT.
003310     EXIT.
003320
003330******************************************************************
003340* Einen Hinweistext in LKWXA0-ADVISORY-TAB ablegen
003350******************************************************************
003360 C100-ADD-ADVISORY SECTION.
003370 C100-00.
003380     ADD 1 TO LKWXA0-ADVISORY-CNT.
003390     SET LKWXA0-ADV-IDX TO LKWXA0-ADVISORY-CNT.
003400     MOVE W2-ADV-TEXT TO LKWXA0-ADVISORY-TXT(LKWXA0-ADV-IDX).
003410     .
003420 C100-EXIT.
003430     EXIT.
