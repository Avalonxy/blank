000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?SEARCH  =MATHLIB
000140?SEARCH  =ASC2EBC
000150?SEARCH  =EBC2ASC
000160?SEARCH  =FLTLIB
000170?NOLMAP, SYMBOLS, INSPECT
000180?SAVE ALL
000190?SAVEABEND
000200?LINES 66
000210?CHECK 3
000220
000230 IDENTIFICATION DIVISION.
000240
000250 PROGRAM-ID.     FLTCAL0.
000260 AUTHOR.         R F WEXFORD.
000270 INSTALLATION.   SYSTEMS  DEVELOPMENT  -  FLIGHT  OPS  SUPPORT.
000280 DATE-WRITTEN.   04/14/82.
000290 DATE-COMPILED.
000300 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000310
000320*****************************************************************
000330* Letzte Aenderung :: 2000-08-22
000340* Letzte Version   :: A.01.03
000350* Kurzbeschreibung :: Streckendaten - Entfernung, Flugzeit, Luft-
000360*                     druck, Mach-Zahl
000370* Auftrag          :: FLTPLN-1 FLTPLN-6 FLTPLN-20
000380* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000390*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000400*----------------------------------------------------------------*
000410* Vers. | Datum    | von | Kommentar                             *
000420*-------|----------|-----|---------------------------------------*
000430*A.00.00|1982-04-14| rfw | Neuerstellung - Orthodrome (Haversine),
000440*       |          |     |   Flugzeit mit Windfaktor
000450*A.01.00|1986-11-20| mkd | FLTPLN-6 - Luftdruck und Mach-Zahl fuer
000460*       |          |     |   die Reiseflughoehe ergaenzt
000470*A.01.01|1989-02-14| mkd | Umstellung der trigonometrischen und
000480*       |          |     |   Wurzel-Funktionen auf =MATHLIB (TAL)
000490*A.01.02|1993-06-08| tjs | FLTPLN-20 - Pruefung eff. Geschwin-
000500*       |          |     |   digkeit (Reisegeschw. * Windfaktor)
000505*A.01.03|2000-08-22| dnr | FLTPLN-34 - Jahr-2000 Durchsicht, keine
000506*       |          |     |   Aenderung an Berechnungslogik
000510*----------------------------------------------------------------*
000520*
000530* Programmbeschreibung
000540* --------------------
000550* Liefert zu zwei geografischen Positionen, einer Reisegeschwin-
000560* digkeit, einem Windfaktor und einer Reiseflughoehe die Gross-
000570* kreisentfernung (Orthodrome), die windkorrigierte Flugzeit, den
000580* Luftdruck in Flughoehe und die Mach-Zahl.  Trigonometrische und
000590* Wurzelfunktionen stehen im COBOL-Compiler dieser Anlage nicht
000600* zur Verfuegung und werden ueber die residente MATHLIB-Bibliothek
000610* per ENTER TAL aufgerufen (wie bereits fuer die TAL-Zeitroutinen
000620* ueblich).
000630*
000640******************************************************************
000650
000660 ENVIRONMENT DIVISION.
000670
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     SWITCH-15 IS ANZEIGE-VERSION
000710         ON STATUS IS SHOW-VERSION.
000720
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780
000790 WORKING-STORAGE SECTION.
000800*----------------------------------------------------------------*
000810* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000820*----------------------------------------------------------------*
000830 01          COMP-FELDER.
000840     05      C4-ANZ              PIC S9(04) COMP.
000850
000860     05      C4-X.
000870      10                         PIC X VALUE LOW-VALUE.
000880      10     C4-X2               PIC X.
000890     05      C4-NUM REDEFINES C4-X
000900                                 PIC S9(04) COMP.
000910
000920     05      K-PROG-START        PIC X(08) VALUE "A.01.03 ".
000930     05      FILLER              PIC X(01).
000940
000950*----------------------------------------------------------------*
000960* Mathematische Konstanten: Praefix K
000970*----------------------------------------------------------------*
000980 01          MATH-KONSTANTEN.
000990     05      K-PI                PIC S9(01)V9(08) COMP
001000                                 VALUE 3.14159265.
001010     05      K-EARTH-RADIUS-KM   PIC S9(05) COMP
001020                                 VALUE 6371.
001030     05      K-LAPSE-RATE        PIC S9(01)V9(04) COMP
001040                                 VALUE 0.0065.
001050     05      K-STD-TEMP-K        PIC S9(03)V9(02) COMP
001060                                 VALUE 288.15.
001070     05      K-PRESSURE-EXP      PIC S9(01)V9(04) COMP
001080                                 VALUE 5.2558.
001090     05      K-SEA-LVL-PRESSURE  PIC S9(04)V9(02) COMP
001100                                 VALUE 1013.25.
001110     05      K-SOS-CONST         PIC S9(02)V9(02) COMP
001120                                 VALUE 20.05.
001130     05      K-KMH-TO-MS         PIC S9(01)V9(01) COMP
001140                                 VALUE 3.6.
001150     05      FILLER              PIC X(01).
001160
001170*----------------------------------------------------------------*
001180* Arbeitsfelder Orthodrome (Haversine): Praefix W3
001190*----------------------------------------------------------------*
001200 01          W3-RADIAN-WORK.
001210     05      W3-DEP-LAT-RAD      PIC S9(01)V9(08) COMP.
001220     05      W3-DEP-LON-RAD      PIC S9(01)V9(08) COMP.
001230     05      W3-ARR-LAT-RAD      PIC S9(01)V9(08) COMP.
001240     05      W3-ARR-LON-RAD      PIC S9(01)V9(08) COMP.
001250     05      FILLER              PIC X(01).
001260
001270*          ---> Gradmass der Positionen, zur Kontrollausgabe
001280 01          W3-POSITION-WORK    PIC S9(03)V9(04) COMP.
001290 01          W3-POSITION-R REDEFINES W3-POSITION-WORK.
001300     05      W3-POS-DEGREES      PIC S9(03).
001310     05      W3-POS-FRACTION     PIC 9(04).
001320
001330 01          W3-HAVERSINE-WORK.
001340     05      W3-DLAT-HALF        PIC S9(01)V9(08) COMP.
001350     05      W3-DLON-HALF        PIC S9(01)V9(08) COMP.
001360     05      W3-SIN-DLAT2        PIC S9(01)V9(08) COMP.
001370     05      W3-SIN-DLON2        PIC S9(01)V9(08) COMP.
001380     05      W3-COS-LAT1         PIC S9(01)V9(08) COMP.
001390     05      W3-COS-LAT2         PIC S9(01)V9(08) COMP.
001400     05      W3-HAV-A            PIC S9(01)V9(08) COMP.
001410     05      W3-SQRT-A           PIC S9(01)V9(08) COMP.
001420     05      W3-ASIN-C           PIC S9(01)V9(08) COMP.
001430
001440     05      W3-EFFECTIVE-SPEED  PIC S9(05)V9(04) COMP.
001450     05      FILLER              PIC X(01).
001460
001470*----------------------------------------------------------------*
001480* Arbeitsfelder Luftdruck / Mach-Zahl: Praefix W4 / W5
001490*----------------------------------------------------------------*
001500 01          W4-PRESSURE-WORK.
001510     05      W4-ALT-RATIO        PIC S9(01)V9(08) COMP.
001520     05      W4-RATIO-POWER      PIC S9(01)V9(08) COMP.
001530     05      FILLER              PIC X(01).
001540
001550 01          W5-MACH-WORK.
001560     05      W5-TEMP-K           PIC S9(03)V9(04) COMP.
001570     05      W5-SQRT-TEMP        PIC S9(03)V9(04) COMP.
001580     05      W5-SPEED-OF-SOUND   PIC S9(04)V9(04) COMP.
001590     05      W5-SPEED-MS         PIC S9(04)V9(04) COMP.
001600     05      FILLER              PIC X(01).
001610
001620*----------------------------------------------------------------*
001630* Conditional-Felder
001640*----------------------------------------------------------------*
001650 01          SCHALTER.
001660     05      CALC-STATUS          PIC X(02) VALUE "OK".
001670     05      CALC-STAT-R REDEFINES CALC-STATUS.
001680        10   CALC-STATUS1         PIC X.
001690          88 CALC-OK                        VALUE "O".
001700          88 CALC-REJECT                    VALUE "R".
001710        10                        PIC X.
001720     05      FILLER                PIC X(01).
001730
001740 LINKAGE SECTION.
001750     COPY    LKFLC0 OF "=FLTLIB".
001760
001770 PROCEDURE DIVISION USING LKFLC0-REC.
001780******************************************************************
001790* Steuerungs-Section
001800******************************************************************
001810 A100-STEUERUNG SECTION.
001820 A100-00.
001830     IF SHOW-VERSION
001840         DISPLAY "FLTCAL0 VERSION " K-PROG-START
001850     END-IF.
001860
001870     SET LKFLC0-OK TO TRUE.
001880
001890     PERFORM B100-CHECK-WIND THRU B100-EXIT.
001900
001910     IF LKFLC0-OK
001920         PERFORM B200-CONVERT-RADIANS THRU B200-EXIT
001930         PERFORM B300-HAVERSINE       THRU B300-EXIT
001940         PERFORM B400-FLIGHT-TIME     THRU B400-EXIT
001950         PERFORM B500-PRESSURE-ALT    THRU B500-EXIT
001960         PERFORM B600-MACH-NUMBER     THRU B600-EXIT
001970     END-IF.
001980
001990     EXIT PROGRAM.
002000 A100-99.
002010     EXIT.
002020
002030******************************************************************
002040* FLTPLN-20 - effektive Geschwindigkeit muss positiv sein
002050******************************************************************
002060 B100-CHECK-WIND SECTION.
002070 B100-00.
002080     IF LKFLC0-WIND-FACTOR NOT > ZERO
002090         SET LKFLC0-BAD-WIND TO TRUE
002100     END-IF.
002110     .
002120 B100-EXIT.
002130     EXIT.
002140
002150******************************************************************
002160* Positionen von Grad in Bogenmass umrechnen
002170******************************************************************
002180 B200-CONVERT-RADIANS SECTION.
002190 B200-00.
002200     COMPUTE W3-DEP-LAT-RAD ROUNDED =
002210             LKFLC0-DEP-LAT * K-PI / 180.
002220     COMPUTE W3-DEP-LON-RAD ROUNDED =
002230             LKFLC0-DEP-LON * K-PI / 180.
002240     COMPUTE W3-ARR-LAT-RAD ROUNDED =
002250             LKFLC0-ARR-LAT * K-PI / 180.
002260     COMPUTE W3-ARR-LON-RAD ROUNDED =
002270             LKFLC0-ARR-LON * K-PI / 180.
002280     .
002290 B200-EXIT.
002300     EXIT.
002310
002320******************************************************************
002330* Orthodrome (Haversine-Formel)
002340******************************************************************
002350 B300-HAVERSINE SECTION.
002360 B300-00.
002370     COMPUTE W3-DLAT-HALF ROUNDED =
002380             (W3-ARR-LAT-RAD - W3-DEP-LAT-RAD) / 2.
002390     COMPUTE W3-DLON-HALF ROUNDED =
002400             (W3-ARR-LON-RAD - W3-DEP-LON-RAD) / 2.
002410
002420     ENTER TAL "MATH^SIN" USING W3-DLAT-HALF
002430                          GIVING W3-SIN-DLAT2.
002440     ENTER TAL "MATH^SIN" USING W3-DLON-HALF
002450                          GIVING W3-SIN-DLON2.
002460     ENTER TAL "MATH^COS" USING W3-DEP-LAT-RAD
002470                          GIVING W3-COS-LAT1.
002480     ENTER TAL "MATH^COS" USING W3-ARR-LAT-RAD
002490                          GIVING W3-COS-LAT2.
002500
002510     COMPUTE W3-HAV-A ROUNDED =
002520             (W3-SIN-DLAT2 * W3-SIN-DLAT2) +
002530             (W3-COS-LAT1 * W3-COS-LAT2 *
002540              W3-SIN-DLON2 * W3-SIN-DLON2).
002550
002560     ENTER TAL "MATH^SQRT" USING W3-HAV-A
002570                           GIVING W3-SQRT-A.
002580     ENTER TAL "MATH^ASIN" USING W3-SQRT-A
002590                           GIVING W3-ASIN-C.
002600
002610     COMPUTE LKFLC0-DISTANCE-KM ROUNDED =
002620             2 * K-EARTH-RADIUS-KM * W3-ASIN-C.
002630     .
002640 B300-EXIT.
002650     EXIT.
002660
002670******************************************************************
002680* Windkorrigierte Flugzeit
002690******************************************************************
002700 B400-FLIGHT-TIME SECTION.
002710 B400-00.
002720     COMPUTE W3-EFFECTIVE-SPEED ROUNDED =
002730             LKFLC0-CRUISE-SPEED * LKFLC0-WIND-FACTOR.
002740
002750     IF W3-EFFECTIVE-SPEED > ZERO
002760         COMPUTE LKFLC0-FLIGHT-TIME-HRS ROUNDED =
002770                 LKFLC0-DISTANCE-KM / W3-EFFECTIVE-SPEED
002780     ELSE
002790         SET LKFLC0-BAD-WIND TO TRUE
002800         MOVE ZERO TO LKFLC0-FLIGHT-TIME-HRS
002810     END-IF.
002820     .
002830 B400-EXIT.
002840     EXIT.
002850
002860******************************************************************
002870* Luftdruck in Reiseflughoehe (barometrische Hoehenformel)
002880******************************************************************
002890 B500-PRESSURE-ALT SECTION.
002900 B500-00.
002910     COMPUTE W4-ALT-RATIO ROUNDED =
002920             1 - (K-LAPSE-RATE * LKFLC0-CRUISE-ALT
002930                  / K-STD-TEMP-K).
002940
002950     ENTER TAL "MATH^POWER" USING W4-ALT-RATIO K-PRESSURE-EXP
002960                            GIVING W4-RATIO-POWER.
002970
002980     COMPUTE LKFLC0-PRESSURE-HPA ROUNDED =
002990             K-SEA-LVL-PRESSURE * W4-RATIO-POWER.
003000     .
003010 B500-EXIT.
003020     EXIT.
003030
003040******************************************************************
003050* Mach-Zahl bei Reisegeschwindigkeit und Reiseflughoehe
003060******************************************************************
003070 B600-MACH-NUMBER SECTION.
003080 B600-00.
003090     COMPUTE W5-TEMP-K ROUNDED =
003100             K-STD-TEMP-K - (K-LAPSE-RATE * LKFLC0-CRUISE-ALT).
003110
003120     ENTER TAL "MATH^SQRT" USING W5-TEMP-K
003130                           GIVING W5-SQRT-TEMP.
003140
003150     COMPUTE W5-SPEED-OF-SOUND ROUNDED =
003160             K-SOS-CONST * W5-SQRT-TEMP.
003170     COMPUTE W5-SPEED-MS ROUNDED =
003180             LKFLC0-CRUISE-SPEED / K-KMH-TO-MS.
003190
003200     COMPUTE LKFLC0-MACH ROUNDED =
003210             W5-SPEED-MS / W5-SPEED-OF-SOUND.
003220     .
003230 B600-EXIT.
003240     EXIT.
