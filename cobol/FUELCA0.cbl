000010?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000020?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000030?SEARCH  =TALLIB
000040?SEARCH  =ASC2EBC
000050?SEARCH  =EBC2ASC
000060?SEARCH  =FLTLIB
000070?NOLMAP, SYMBOLS, INSPECT
000080?SAVE ALL
000090?SAVEABEND
000100?LINES 66
000110?CHECK 3
000120
000130 IDENTIFICATION DIVISION.
000140
000150 PROGRAM-ID.     FUELCA0.
000160 AUTHOR.         R F WEXFORD.
000170 INSTALLATION.   SYSTEMS  DEVELOPMENT  -  FLIGHT  OPS  SUPPORT.
000180 DATE-WRITTEN.   04/20/82.
000190 DATE-COMPILED.
000200 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000210
000220*****************************************************************
000230* Letzte Aenderung :: 2005-05-19
000240* Letzte Version   :: A.03.03
000250* Kurzbeschreibung :: Flugzeugprofile, Kraftstoffverbrauch, Re-
000260*                     serve, Kosten, Idealgeschwindigkeit und
000270*                     Effizienzvergleich der Flugzeugmuster
000280* Auftrag          :: FLTPLN-1 FLTPLN-9 FLTPLN-23
000290* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000310*----------------------------------------------------------------*
000320* Vers. | Datum    | von | Kommentar                             *
000330*-------|----------|-----|---------------------------------------*
000340*A.00.00|1982-04-20| rfw | Neuerstellung - PROFILE und BURN (nur*
000350*       |          |     |   Grundverbrauch, ohne Wind/Zuladung) *
000360*A.01.00|1982-06-02| rfw | BURN um Wind- und Zuladungsfaktor     *
000370*       |          |     |   erweitert, COMPARE-Funktion neu     *
000380*A.01.01|1985-09-17| tjs | FLTPLN-9 - CESSNA-172-Profil und      *
000390*       |          |     |   DEFAULT-Zeile in ACPROF ergaenzt    *
000400*A.02.00|1988-01-11| mkd | Reservekraftstoff auf unkorrigierten  *
000410*       |          |     |   Verbrauch umgestellt lt. Betriebs-  *
000420*       |          |     |   handbuch Abschnitt 4                *
000430*A.02.01|1991-05-13| mkd | FLTPLN-19 - Idealgeschwindigkeit      *
000440*       |          |     |   (B400-OPTIMAL-SPEED) neu            *
000450*A.03.00|1994-04-05| kjh | FLTPLN-23 - Effizienzvergleich per    *
000460*       |          |     |   Sortierung (B500-EFFICIENCY), Ver-  *
000470*       |          |     |   gleichsstrecke 1000 KM              *
000480*A.03.01|1999-11-08| leh | Y2K - Versionsvariable K-PROG-START   *
000490*       |          |     |   auf 8-stellig belassen, Datumsfel-  *
000500*       |          |     |   der der Tabelle gepueft             *
000510*A.03.02|2004-06-11| dnr | FLTPLN-40 - LKFUE0-OPTIMAL-SPEED an   *
000520*       |          |     |   BURN-Ergebnis angehaengt fuer       *
000530*       |          |     |   FLTDRV0-Druckliste, Sortierzaehler  *
000540*       |          |     |   fuer VERSION-Diagnose ergaenzt      *
000550*A.03.03|2005-05-19| dnr | FLTPLN-43 - B100-FUEL-BURN setzte bei*
000560*       |          |     |   Distanz <= 0 nur drei der fuenf     *
000570*       |          |     |   BURN-RESULT-Felder auf Null; Reser- *
000580*       |          |     |   ve, Kosten und Opt.-Speed blieben   *
000590*       |          |     |   vom letzten Satz stehen - ergaenzt  *
000600*----------------------------------------------------------------*
000610*
000620* Programmbeschreibung
000630* --------------------
000640* Drei Funktionen ueber LKFUE0-FUNCTION angesteuert:
000650*   PROFILE  - loest LKFUE0-ACFT-TYPE auf ein Flugzeugprofil auf,
000660*              unbekannte Muster fallen auf die DEFAULT-Zeile
000670*              aus ACPROF zurueck.
000680*   BURN     - berechnet aus dem zuvor durch PROFILE gefuellten
000690*              LKFUE0-PROFILE-DATA sowie Strecke, Windfaktor,
000700*              Zuladungsfaktor und Kraftstoffpreis den korri-
000710*              gierten und unkorrigierten Verbrauch, die Reserve,
000720*              die Kosten und die Idealgeschwindigkeit.
000730*   COMPARE  - vergleicht die fuenf realen Flugzeugmuster (ohne
000740*              DEFAULT-Zeile) ueber eine feste Vergleichsstrecke
000750*              und liefert eine nach Effizienz absteigend sor-
000760*              tierte Tabelle fuer den Berichtsabschnitt.
000770*
000780******************************************************************
000790
000800 ENVIRONMENT DIVISION.
000810
000820 CONFIGURATION SECTION.
000830 SPECIAL-NAMES.
000840     SWITCH-15 IS ANZEIGE-VERSION
000850         ON STATUS IS SHOW-VERSION.
000860
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890
000900 DATA DIVISION.
000910 FILE SECTION.
000920
000930 WORKING-STORAGE SECTION.
000940*----------------------------------------------------------------*
000950* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000960*----------------------------------------------------------------*
000970 01          COMP-FELDER.
000980     05      C4-ANZ              PIC S9(04) COMP.
000990     05      C4-I1               PIC S9(04) COMP.
001000     05      C4-I2               PIC S9(04) COMP.
001010
001020     05      C4-X.
001030      10                         PIC X VALUE LOW-VALUE.
001040      10     C4-X2               PIC X.
001050     05      C4-NUM REDEFINES C4-X
001060                                 PIC S9(04) COMP.
001070
001080     05      K-PROG-START        PIC X(08) VALUE "A.03.03 ".
001090     05      FILLER              PIC X(01).
001100
001110*----------------------------------------------------------------*
001120* Sortierzaehler fuer B500-EFFICIENCY - nur fuer die VERSION-
001130* Diagnoseanzeige, nicht Teil der eigentlichen Einfuegesortierung
001140*----------------------------------------------------------------*
001150 77          W6-SORT-PASS-CTR    PIC S9(04) COMP VALUE ZERO.
001160
001170*----------------------------------------------------------------*
001180* Flugzeugprofiltabelle - uebernommen aus dem ACPROF-Baustein
001190*----------------------------------------------------------------*
001200     COPY    ACPROF OF "=FLTLIB".
001210
001220*----------------------------------------------------------------*
001230* Arbeitsfelder BURN - korrigierter und unkorrigierter Verbrauch
001240*----------------------------------------------------------------*
001250 01          W1-BURN-WORK.
001260     05      W1-ADJ-RATE         PIC S9(03)V9(02).
001270     05      W1-TOTAL-FUEL-ADJ   PIC S9(07)V9(01).
001280     05      W1-TOTAL-FUEL-UNADJ PIC S9(07)V9(01).
001290     05      W1-FLIGHT-TIME      PIC S9(03)V9(02).
001300     05      W1-FPH-UNADJ        PIC S9(06)V9(01).
001310     05      FILLER              PIC X(01).
001320
001330*----------------------------------------------------------------*
001340* Arbeitsfelder Idealgeschwindigkeit (90/95/100 Prozent der
001350* Reisegeschwindigkeit je nach Streckenlaenge, FLTPLN-19)
001360*----------------------------------------------------------------*
001370 01          W2-SPEED-WORK.
001380     05      W2-SPEED-PCT        PIC S9(01)V9(02).
001390     05      FILLER              PIC X(01).
001400 01          W2-SPEED-VIEW       PIC S9(04).
001410 01          W2-SPEED-R REDEFINES W2-SPEED-VIEW.
001420     05      W2-SPEED-HUND       PIC X(02).
001430     05      W2-SPEED-REST       PIC X(02).
001440
001450*----------------------------------------------------------------*
001460* Arbeitstabelle COMPARE - fuenf reale Muster, Effizienzvergleich
001470* ueber die feste Vergleichsstrecke LKFUE0-CMP-DISTANCE
001480*----------------------------------------------------------------*
001490 01          W3-CMP-AREA.
001500     05      W3-CMP-COUNT        PIC S9(04) COMP VALUE ZERO.
001510     05      W3-CMP-TABLE OCCURS 5 TIMES
001520                          INDEXED BY W3-CMP-IDX.
001530         10  W3-CMP-TYPE         PIC X(12).
001540         10  W3-CMP-FUEL         PIC S9(07)V9(01).
001550         10  W3-CMP-EFF          PIC S9(03)V9(02).
001560         10  W3-CMP-TIME         PIC S9(03)V9(02).
001570         10  FILLER              PIC X(01).
001580     05      FILLER              PIC X(01).
001590
001600*----------------------------------------------------------------*
001610* Ablagefeld der Sortierung (Einfuegesortierung, absteigend nach
001620* Effizienz) - aufnehmen, verschieben, zurueckschreiben
001630*----------------------------------------------------------------*
001640 01          W4-SORT-HOLD.
001650     05      W4-HOLD-TYPE        PIC X(12).
001660     05      W4-HOLD-FUEL        PIC S9(07)V9(01).
001670     05      W4-HOLD-EFF         PIC S9(03)V9(02).
001680     05      W4-HOLD-TIME        PIC S9(03)V9(02).
001690     05      FILLER              PIC X(01).
001700
001710*----------------------------------------------------------------*
001720* Alternative Sicht auf die beste Effizienz fuer die Versions-
001730* anzeige (Vorzeichen/Wert getrennt, FLTPLN-23-Diagnose)
001740*----------------------------------------------------------------*
001750 01          W5-BEST-EFF-VIEW     PIC S9(03)V9(02).
001760 01          W5-BEST-EFF-R REDEFINES W5-BEST-EFF-VIEW.
001770     05      W5-BEST-EFF-SIGN     PIC X(01).
001780     05      W5-BEST-EFF-DIGITS   PIC X(04).
001790
001800*----------------------------------------------------------------*
001810* Conditional-Felder
001820*----------------------------------------------------------------*
001830 01          SCHALTER.
001840     05      PROFILE-FOUND-SWITCH PIC X(01) VALUE "N".
001850          88 PROFILE-FOUND               VALUE "Y".
001860     05      FILLER               PIC X(01).
001870
001880 LINKAGE SECTION.
001890     COPY    LKFUE0 OF "=FLTLIB".
001900
001910 PROCEDURE DIVISION USING LKFUE0-REC.
001920******************************************************************
001930* Steuerungs-Section
001940******************************************************************
001950 A100-STEUERUNG SECTION.
001960 A100-00.
001970     IF SHOW-VERSION
001980         DISPLAY "FUELCA0 VERSION " K-PROG-START
001990     END-IF.
002000
002010     EVALUATE LKFUE0-FUNCTION
002020         WHEN "PROFILE"
002030             PERFORM B050-PROFILE     THRU B050-EXIT
002040         WHEN "BURN"
002050             SET LKFUE0-OK TO TRUE
002060             PERFORM B100-FUEL-BURN   THRU B100-EXIT
002070             IF LKFUE0-OK
002080                 PERFORM B200-RESERVE     THRU B200-EXIT
002090                 PERFORM B300-COST        THRU B300-EXIT
002100                 PERFORM B400-OPTIMAL-SPEED THRU B400-EXIT
002110             END-IF
002120         WHEN "COMPARE"
002130             PERFORM B500-EFFICIENCY  THRU B500-EXIT
002140         WHEN OTHER
002150             CONTINUE
002160     END-EVALUATE.
002170
002180     EXIT PROGRAM.
002190 A100-99.
002200     EXIT.
002210
002220******************************************************************
002230* Flugzeugtyp auf ein Profil aus ACPROF abbilden - unbekannte
002240* Typen fallen auf die DEFAULT-Zeile zurueck
002250******************************************************************
002260 B050-PROFILE SECTION.
002270 B050-00.
002280     SET PROFILE-FOUND TO FALSE.
002290     SET AC-IDX TO 1.
002300     PERFORM C100-SEARCH-PROFILE THRU C100-EXIT
002310         VARYING AC-IDX FROM 1 BY 1
002320         UNTIL AC-IDX > AC-PROFILE-COUNT
002330            OR PROFILE-FOUND.
002340
002350     IF NOT PROFILE-FOUND
002360         SET AC-IDX TO AC-DEFAULT-IDX
002370     END-IF.
002380
002390     MOVE AC-FUEL-RATE(AC-IDX)     TO LKFUE0-FUEL-RATE.
002400     MOVE AC-CRUISE-SPEED(AC-IDX)  TO LKFUE0-CRUISE-SPEED.
002410     MOVE AC-MAX-RANGE(AC-IDX)     TO LKFUE0-MAX-RANGE.
002420     MOVE AC-FUEL-CAPACITY(AC-IDX) TO LKFUE0-FUEL-CAP.
002430     MOVE ZERO                    TO LKFUE0-RC.
002440     .
002450 B050-EXIT.
002460     EXIT.
002470
002480******************************************************************
002490* Korrigierter und unkorrigierter Kraftstoffverbrauch (FLTPLN-1)
002500******************************************************************
002510 B100-FUEL-BURN SECTION.
002520 B100-00.
002530     IF LKFUE0-DISTANCE-KM NOT > ZERO
002540         SET LKFUE0-BAD-DIST TO TRUE
002550         MOVE ZERO TO LKFUE0-TOTAL-FUEL-L
002560         MOVE ZERO TO LKFUE0-FUEL-PER-100KM
002570         MOVE ZERO TO LKFUE0-FUEL-PER-HOUR
002580         MOVE ZERO TO LKFUE0-FUEL-RESERVE-L
002590         MOVE ZERO TO LKFUE0-FUEL-COST
002600         MOVE ZERO TO LKFUE0-OPTIMAL-SPEED
002610         GO TO B100-EXIT
002620     END-IF.
002630     COMPUTE W1-ADJ-RATE ROUNDED =
002640             LKFUE0-FUEL-RATE * LKFUE0-WIND-FACTOR
002650                               * LKFUE0-PAYLOAD-FACTOR.
002660
002670     COMPUTE W1-TOTAL-FUEL-ADJ ROUNDED =
002680             (LKFUE0-DISTANCE-KM / 100) * W1-ADJ-RATE.
002690
002700     COMPUTE W1-TOTAL-FUEL-UNADJ ROUNDED =
002710             (LKFUE0-DISTANCE-KM / 100) * LKFUE0-FUEL-RATE.
002720
002730     COMPUTE W1-FLIGHT-TIME ROUNDED =
002740             LKFUE0-DISTANCE-KM / LKFUE0-CRUISE-SPEED.
002750
002760     IF W1-FLIGHT-TIME = ZERO
002770         MOVE ZERO TO LKFUE0-FUEL-PER-HOUR
002780         MOVE ZERO TO W1-FPH-UNADJ
002790     ELSE
002800         COMPUTE LKFUE0-FUEL-PER-HOUR ROUNDED =
002810                 W1-TOTAL-FUEL-ADJ / W1-FLIGHT-TIME
002820         COMPUTE W1-FPH-UNADJ ROUNDED =
002830                 W1-TOTAL-FUEL-UNADJ / W1-FLIGHT-TIME
002840     END-IF.
002850
002860     MOVE W1-TOTAL-FUEL-ADJ TO LKFUE0-TOTAL-FUEL-L.
002870     MOVE W1-ADJ-RATE       TO LKFUE0-FUEL-PER-100KM.
002880     .
002890 B100-EXIT.
002900     EXIT.
002910
002920******************************************************************
002930* Reservekraftstoff - 30 Minuten Reiseverbrauch plus 5 Prozent
002940* der unkorrigierten Gesamtmenge (Betriebshandbuch Abschnitt 4)
002950******************************************************************
002960 B200-RESERVE SECTION.
002970 B200-00.
002980     COMPUTE LKFUE0-FUEL-RESERVE-L ROUNDED =
002990             (W1-FPH-UNADJ * 0.5) + (W1-TOTAL-FUEL-UNADJ * 0.05).
003000     .
003010 B200-EXIT.
003020     EXIT.
003030
003040******************************************************************
003050* Kraftstoffkosten = Gesamtmenge (korrigiert) mal Literpreis
003060******************************************************************
003070 B300-COST SECTION.
003080 B300-00.
003090     COMPUTE LKFUE0-FUEL-COST ROUNDED =
003100             W1-TOTAL-FUEL-ADJ * LKFUE0-FUEL-PRICE.
003110     .
003120 B300-EXIT.
003130     EXIT.
003140
003150******************************************************************
003160* Idealgeschwindigkeit (FLTPLN-19) - 90/95/100 Prozent der
003170* Reisegeschwindigkeit je nach Streckenlaenge
003180******************************************************************
003190 B400-OPTIMAL-SPEED SECTION.
003200 B400-00.
003210     EVALUATE TRUE
003220         WHEN LKFUE0-DISTANCE-KM < 1000
003230             MOVE 0.90 TO W2-SPEED-PCT
003240         WHEN LKFUE0-DISTANCE-KM < 3000
003250             MOVE 0.95 TO W2-SPEED-PCT
003260         WHEN OTHER
003270             MOVE 1.00 TO W2-SPEED-PCT
003280     END-EVALUATE.
003290
003300     COMPUTE LKFUE0-OPTIMAL-SPEED ROUNDED =
003310             LKFUE0-CRUISE-SPEED * W2-SPEED-PCT.
003320     MOVE LKFUE0-OPTIMAL-SPEED TO W2-SPEED-VIEW.
003330     .
003340 B400-EXIT.
003350     EXIT.
003360
003370******************************************************************
003380* Effizienzvergleich der fuenf realen Muster ueber die feste
003390* Vergleichsstrecke, absteigend nach KM/Liter sortiert (FLTPLN-23)
003400******************************************************************
003410 B500-EFFICIENCY SECTION.
003420 B500-00.
003430     MOVE 5 TO W3-CMP-COUNT.
003440     PERFORM C200-BUILD-CMP-ROW THRU C200-EXIT
003450         VARYING AC-IDX FROM 1 BY 1
003460         UNTIL AC-IDX > W3-CMP-COUNT.
003470
003480     PERFORM D100-SORT-PASS THRU D100-EXIT
003490         VARYING C4-I1 FROM 2 BY 1
003500         UNTIL C4-I1 > W3-CMP-COUNT.
003510
003520     MOVE W3-CMP-COUNT TO LKFUE0-CMP-COUNT.
003530     PERFORM C300-MOVE-CMP-ROW THRU C300-EXIT
003540         VARYING C4-I1 FROM 1 BY 1
003550         UNTIL C4-I1 > W3-CMP-COUNT.
003560
003570     MOVE W3-CMP-EFF(1) TO W5-BEST-EFF-VIEW.
003580     IF SHOW-VERSION
003590         DISPLAY "FUELCA0 BESTE EFFIZIENZ " W5-BEST-EFF-VIEW
003600         DISPLAY "FUELCA0 SORTIERDURCHGAENGE " W6-SORT-PASS-CTR
003610     END-IF.
003620
003630     MOVE ZERO TO LKFUE0-RC.
003640     .
003650 B500-EXIT.
003660     EXIT.
003670
003680******************************************************************
003690* Profiltabelle nach LKFUE0-ACFT-TYPE durchsuchen (linear, sechs
003700* Zeilen, Treffer setzt PROFILE-FOUND)
003710******************************************************************
003720 C100-SEARCH-PROFILE SECTION.
003730 C100-00.
003740     IF AC-TYPE(AC-IDX) = LKFUE0-ACFT-TYPE
003750         SET PROFILE-FOUND TO TRUE
003760     END-IF.
003770     .
003780 C100-EXIT.
003790     EXIT.
003800
003810******************************************************************
003820* Eine Zeile aus ACPROF(AC-IDX) nach W3-CMP-TABLE uebertragen
003830******************************************************************
003840 C200-BUILD-CMP-ROW SECTION.
003850 C200-00.
003860     MOVE AC-TYPE(AC-IDX) TO W3-CMP-TYPE(AC-IDX).
003870
003880     COMPUTE W3-CMP-FUEL(AC-IDX) ROUNDED =
003890             (LKFUE0-CMP-DISTANCE / 100) * AC-FUEL-RATE(AC-IDX).
003900
003910     COMPUTE W3-CMP-TIME(AC-IDX) ROUNDED =
003920             LKFUE0-CMP-DISTANCE / AC-CRUISE-SPEED(AC-IDX).
003930
003940     IF W3-CMP-FUEL(AC-IDX) NOT GREATER THAN ZERO
003950         MOVE ZERO TO W3-CMP-EFF(AC-IDX)
003960     ELSE
003970         COMPUTE W3-CMP-EFF(AC-IDX) ROUNDED =
003980                 LKFUE0-CMP-DISTANCE / W3-CMP-FUEL(AC-IDX)
003990     END-IF.
004000     .
004010 C200-EXIT.
004020     EXIT.
004030
004040******************************************************************
004050* Eine sortierte Zeile aus W3-CMP-TABLE nach LKFUE0-CMP-TABLE
004060* uebertragen
004070******************************************************************
004080 C300-MOVE-CMP-ROW SECTION.
004090 C300-00.
004100     SET W3-CMP-IDX TO C4-I1.
004110     SET LKFUE0-CMP-IDX TO C4-I1.
004120     MOVE W3-CMP-TYPE(W3-CMP-IDX)
004130          TO LKFUE0-CMP-TYPE(LKFUE0-CMP-IDX).
004140     MOVE W3-CMP-FUEL(W3-CMP-IDX)
004150          TO LKFUE0-CMP-FUEL-L(LKFUE0-CMP-IDX).
004160     MOVE W3-CMP-EFF(W3-CMP-IDX)
004170          TO LKFUE0-CMP-EFFICIENCY(LKFUE0-CMP-IDX).
004180     MOVE W3-CMP-TIME(W3-CMP-IDX)
004190          TO LKFUE0-CMP-TIME-HRS(LKFUE0-CMP-IDX).
004200     .
004210 C300-EXIT.
004220     EXIT.
004230
004240******************************************************************
004250* Einfuegesortierung - ein Durchgang je Aufruf, absteigend nach
004260* W3-CMP-EFF (ueblich im Hause fuer kleine Tabellen, siehe auch
004270* FLTPLN-23-Unterlagen)
004280******************************************************************
004290 D100-SORT-PASS SECTION.
004300 D100-00.
004310     ADD 1 TO W6-SORT-PASS-CTR.
004320     SET W3-CMP-IDX TO C4-I1.
004330     MOVE W3-CMP-TYPE(W3-CMP-IDX) TO W4-HOLD-TYPE.
004340     MOVE W3-CMP-FUEL(W3-CMP-IDX) TO W4-HOLD-FUEL.
004350     MOVE W3-CMP-EFF(W3-CMP-IDX)  TO W4-HOLD-EFF.
004360     MOVE W3-CMP-TIME(W3-CMP-IDX) TO W4-HOLD-TIME.
004370     MOVE C4-I1 TO C4-I2.
004380
004390     PERFORM D200-SHIFT-ROW THRU D200-EXIT
004400         UNTIL C4-I2 < 2
004410            OR W3-CMP-EFF(C4-I2 - 1) >= W4-HOLD-EFF.
004420
004430     SET W3-CMP-IDX TO C4-I2.
004440     MOVE W4-HOLD-TYPE TO W3-CMP-TYPE(W3-CMP-IDX).
004450     MOVE W4-HOLD-FUEL TO W3-CMP-FUEL(W3-CMP-IDX).
004460     MOVE W4-HOLD-EFF  TO W3-CMP-EFF(W3-CMP-IDX).
004470     MOVE W4-HOLD-TIME TO W3-CMP-TIME(W3-CMP-IDX).
004480     .
004490 D100-EXIT.
004500     EXIT.
004510
004520******************************************************************
004530* Eine Tabellenzeile der Einfuegesortierung um eine Position nach
004540* hinten verschieben
004550******************************************************************
004560 D200-SHIFT-ROW SECTION.
004570 D200-00.
004580     MOVE W3-CMP-TYPE(C4-I2 - 1) TO W3-CMP-TYPE(C4-I2).
004590     MOVE W3-CMP-FUEL(C4-I2 - 1) TO W3-CMP-FUEL(C4-I2).
004600     MOVE W3-CMP-EFF(C4-I2 - 1)  TO W3-CMP-EFF(C4-I2).
004610     MOVE W3-CMP-TIME(C4-I2 - 1) TO W3-CMP-TIME(C4-I2).
004620     SUBTRACT 1 FROM C4-I2.
004630     .
004640 D200-EXIT.
004650     EXIT.
