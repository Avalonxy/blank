000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?SEARCH  =ASC2EBC
000140?SEARCH  =EBC2ASC
000150?SEARCH  =FLTLIB
000160?NOLMAP, SYMBOLS, INSPECT
000170?SAVE ALL
000180?SAVEABEND
000190?LINES 66
000200?CHECK 3
000210
000220 IDENTIFICATION DIVISION.
000230
000240 PROGRAM-ID.     APTMGR0.
000250 AUTHOR.         R F WEXFORD.
000260 INSTALLATION.   SYSTEMS  DEVELOPMENT  -  FLIGHT  OPS  SUPPORT.
000270 DATE-WRITTEN.   04/12/82.
000280 DATE-COMPILED.
000290 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000300
000310*****************************************************************
000320* Letzte Aenderung :: 2001-10-16
000330* Letzte Version   :: A.02.02
000340* Kurzbeschreibung :: Flughafentabelle laden und ICAO-Suche
000350* Auftrag          :: FLTPLN-1 FLTPLN-17 FLTPLN-26
000360* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000370*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000380*----------------------------------------------------------------*
000390* Vers. | Datum    | von | Kommentar                             *
000400*-------|----------|-----|---------------------------------------*
000410*A.00.00|1982-04-12| rfw | Neuerstellung - Tabelle laden, lineare*
000420*       |          |     |   Suche (MAX-AIRPORTS 200)            *
000430*A.01.00|1985-08-27| mkd | FLTPLN-17 - binaere Suche statt       *
000440*       |          |     |   linear, Datei muss nun nach ICAO    *
000450*       |          |     |   sortiert sein                       *
000460*A.01.01|1985-09-03| mkd | Abbruch bei mehr als MAX-AIRPORTS     *
000470*       |          |     |   Saetzen                             *
000480*A.02.00|1994-04-05| kjh | FLTPLN-26 - MAX-AIRPORTS auf 500      *
000490*       |          |     |   erhoeht                             *
000500*A.02.01|1997-02-11| leh | FILE STATUS Pruefung nach OPEN        *
000510*       |          |     |   ergaenzt                            *
000515*A.02.02|2001-10-16| dnr | FLTPLN-34 - W2-COUNT-Pruefsicht fuer  *
000516*       |          |     |   Bestandsabgleich ergaenzt, Lauf-    *
000517*       |          |     |   anzeige alle 100 Saetze beim Laden  *
000520*----------------------------------------------------------------*
000530*
000540* Programmbeschreibung
000550* --------------------
000560* Wird einmal je Lauf mit LKAPT0-FUNCTION = "LOAD" aufgerufen und
000570* liest dabei AIRPORTS vollstaendig in die Tabelle AT-TABLE ein.
000580* Danach wird das Modul je Flug zweimal mit LKAPT0-FUNCTION =
000590* "LOOKUP" aufgerufen (Abflug- und Zielflughafen) und liefert die
000600* Flughafendaten per binaerer Suche ueber AT-ICAO zurueck.  Die
000610* Tabelle bleibt zwischen den CALLs im Working-Storage erhalten.
000620*
000630******************************************************************
000640
000650 ENVIRONMENT DIVISION.
000660
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     SWITCH-15 IS ANZEIGE-VERSION
000700         ON STATUS IS SHOW-VERSION
000710     CLASS ALPHA-ICAO IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000720
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT AIRPORTS       ASSIGN TO "AIRPORTS"
000760            ORGANIZATION   IS SEQUENTIAL
000770            FILE STATUS    IS FILE-STATUS-AIRPORTS.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810 FD  AIRPORTS
000820     RECORD CONTAINS 98 CHARACTERS.
000830     COPY  APTREC OF "=FLTLIB".
000840
000850 WORKING-STORAGE SECTION.
000860*----------------------------------------------------------------*
000870* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000880*----------------------------------------------------------------*
000890 01          COMP-FELDER.
000900     05      C4-ANZ              PIC S9(04) COMP.
000910     05      C4-LO               PIC S9(04) COMP.
000920     05      C4-HI               PIC S9(04) COMP.
000930     05      C4-MID               PIC S9(04) COMP.
000940
000950     05      C4-X.
000960      10                         PIC X VALUE LOW-VALUE.
000970      10     C4-X2               PIC X.
000980     05      C4-NUM REDEFINES C4-X
000990                                 PIC S9(04) COMP.
001000
001010     05      K-PROG-START        PIC X(08) VALUE "A.02.02 ".
001020     05      K-MAX-AIRPORTS      PIC S9(04) COMP VALUE 500.
001030     05      FILLER              PIC X(01).
001040
001041*----------------------------------------------------------------*
001042* Laufanzeige beim Laden - alte Gewohnheit aus der Batch-Konsole,
001043* FLTPLN-34 wieder aufgenommen fuer lange AIRPORTS-Bestaende
001044*----------------------------------------------------------------*
001045 77          W3-TRACE-MOD        PIC S9(04) COMP VALUE 100.
001046 77          W3-TRACE-REM        PIC S9(04) COMP.
001047 77          W3-TRACE-QUOT       PIC S9(04) COMP.
001048
001050*----------------------------------------------------------------*
001060* Flughafentabelle - einmal je Lauf geladen, bleibt ueber alle
001070* CALLs in diesem Working-Storage erhalten
001080*----------------------------------------------------------------*
001090 01          AT-TABLE-AREA.
001100     05      AT-COUNT            PIC S9(04) COMP VALUE ZERO.
001110     05      AT-TABLE OCCURS 500 TIMES
001120                       INDEXED BY AT-IDX.
001130         10  AT-ICAO             PIC X(04).
001140         10  AT-NAME             PIC X(30).
001150         10  AT-CITY             PIC X(20).
001160         10  AT-COUNTRY          PIC X(20).
001170         10  AT-LAT              PIC S9(03)V9(04).
001180         10  AT-LON              PIC S9(03)V9(04).
001190         10  AT-ELEV             PIC S9(05).
001200         10  FILLER              PIC X(01).
001210     05      FILLER              PIC X(01).
001220
001230*----------------------------------------------------------------*
001240* Conditional-Felder
001250*----------------------------------------------------------------*
001260 01          SCHALTER.
001270     05      FILE-STATUS-AIRPORTS PIC X(02).
001280          88 FS-AIRPORTS-OK               VALUE "00".
001290     05      AT-EOF-SWITCH        PIC X(01) VALUE "N".
001300          88 AT-EOF-AIRPORTS              VALUE "Y".
001310     05      AT-FOUND-SWITCH      PIC X(01) VALUE "N".
001320          88 AT-FOUND                     VALUE "Y".
001330     05      AT-OVERFLOW-SWITCH   PIC X(01) VALUE "N".
001340          88 AT-TABLE-OVERFLOW            VALUE "Y".
001350     05      FILLER               PIC X(01).
001360
001370*----------------------------------------------------------------*
001380* Alternative (diagnostische) Sicht auf den ICAO-Schluessel -
001390* Regionskennung / Ortskennung, wie in den FLTPLN-17-Unterlagen
001400* beschrieben
001410*----------------------------------------------------------------*
001420 01          W1-ICAO-KEY          PIC X(04).
001430 01          W1-ICAO-KEY-R REDEFINES W1-ICAO-KEY.
001440     05      W1-ICAO-REGION       PIC X(02).
001450     05      W1-ICAO-LOCAL        PIC X(02).
001460
001470*----------------------------------------------------------------*
001480* Alternative Sicht auf AT-COUNT fuer die Bestandspruefung lt.
001490* FLTPLN-26-Unterlagen
001500*----------------------------------------------------------------*
001510 01          W2-COUNT-VIEW        PIC S9(04) COMP.
001520 01          W2-COUNT-R REDEFINES W2-COUNT-VIEW.
001530     05      W2-COUNT-HI          PIC X(01).
001540     05      W2-COUNT-LO          PIC X(01).
001550
001560 LINKAGE SECTION.
001570     COPY    LKAPT0 OF "=FLTLIB".
001580
001590 PROCEDURE DIVISION USING LKAPT0-REC.
001600******************************************************************
001610* Steuerungs-Section
001620******************************************************************
001630 A100-STEUERUNG SECTION.
001640 A100-00.
001650     IF SHOW-VERSION
001660         DISPLAY "APTMGR0 VERSION " K-PROG-START
001670     END-IF.
001680
001690     EVALUATE LKAPT0-FUNCTION
001700         WHEN "LOAD"
001710             PERFORM B100-LOAD-TABLE THRU B100-EXIT
001720         WHEN "LOOKUP"
001730             PERFORM B200-LOOKUP     THRU B200-EXIT
001740         WHEN OTHER
001750             MOVE 9999 TO LKAPT0-RC
001760     END-EVALUATE.
001770
001780     EXIT PROGRAM.
001790 A100-99.
001800     EXIT.
001810
001820******************************************************************
001830* AIRPORTS vollstaendig in AT-TABLE einlesen
001840******************************************************************
001850 B100-LOAD-TABLE SECTION.
001860 B100-00.
001870     MOVE ZERO TO AT-COUNT.
001880     SET AT-IDX TO 1.
001890
001900     OPEN INPUT AIRPORTS.
001910     IF NOT FS-AIRPORTS-OK
001920         DISPLAY "APTMGR0 - OPEN AIRPORTS FAILED STATUS "
001930                 FILE-STATUS-AIRPORTS
001940         MOVE 9999 TO LKAPT0-RC
001950         GO TO B100-EXIT
001960     END-IF.
001970
001980     PERFORM C900-READ-AIRPORT THRU C900-EXIT.
001990     PERFORM C100-STORE-AIRPORT THRU C100-EXIT
002000         UNTIL AT-EOF-AIRPORTS
002010            OR AT-TABLE-OVERFLOW.
002020
002030     CLOSE AIRPORTS.
002040     MOVE ZERO TO LKAPT0-RC.
002050     .
002060 B100-EXIT.
002070     EXIT.
002080
002090******************************************************************
002100* Binaere Suche nach LKAPT0-ICAO in AT-TABLE (sortiert geladen)
002110******************************************************************
002120 B200-LOOKUP SECTION.
002130 B200-00.
002140     SET AT-FOUND TO FALSE.
002150     MOVE 1        TO C4-LO.
002160     MOVE AT-COUNT TO C4-HI.
002170
002180     PERFORM C200-SEARCH-STEP THRU C200-EXIT
002190         UNTIL C4-LO > C4-HI
002200            OR AT-FOUND.
002210
002220     IF AT-FOUND
002230         MOVE AT-NAME(AT-IDX)    TO LKAPT0-NAME
002240         MOVE AT-CITY(AT-IDX)    TO LKAPT0-CITY
002250         MOVE AT-COUNTRY(AT-IDX) TO LKAPT0-COUNTRY
002260         MOVE AT-LAT(AT-IDX)     TO LKAPT0-LAT
002270         MOVE AT-LON(AT-IDX)     TO LKAPT0-LON
002280         MOVE AT-ELEV(AT-IDX)    TO LKAPT0-ELEV
002290         MOVE ZERO               TO LKAPT0-RC
002300     ELSE
002310         MOVE 100 TO LKAPT0-RC
002320     END-IF.
002330     .
002340 B200-EXIT.
002350     EXIT.
002360
002370******************************************************************
002380* Einen Satz aus AIRPORTS in die Tabelle uebernehmen
002390******************************************************************
002400 C100-STORE-AIRPORT SECTION.
002410 C100-00.
002420     ADD 1 TO AT-COUNT.
002430     IF AT-COUNT > K-MAX-AIRPORTS
002440         DISPLAY "APTMGR0 - AIRPORTS TABLE FULL AT "
002450                 K-MAX-AIRPORTS " ENTRIES - REST IGNORED"
002460         SET AT-TABLE-OVERFLOW TO TRUE
002470         SUBTRACT 1 FROM AT-COUNT
002480     ELSE
002490         SET AT-IDX TO AT-COUNT
002500         MOVE APT-ICAO       TO AT-ICAO(AT-IDX)
002510         MOVE APT-NAME       TO AT-NAME(AT-IDX)
002520         MOVE APT-CITY       TO AT-CITY(AT-IDX)
002530         MOVE APT-COUNTRY    TO AT-COUNTRY(AT-IDX)
002540         MOVE APT-LAT        TO AT-LAT(AT-IDX)
002550         MOVE APT-LON        TO AT-LON(AT-IDX)
002560         MOVE APT-ELEV       TO AT-ELEV(AT-IDX)
002563         DIVIDE AT-COUNT BY W3-TRACE-MOD
002564             GIVING W3-TRACE-QUOT REMAINDER W3-TRACE-REM
002565         IF W3-TRACE-REM = ZERO
002566             DISPLAY "APTMGR0 - " AT-COUNT " AIRPORTS LOADED"
002567         END-IF
002570         PERFORM C900-READ-AIRPORT THRU C900-EXIT
002580     END-IF.
002590     .
002600 C100-EXIT.
002610     EXIT.
002620
002630******************************************************************
002640* Ein Schritt der binaeren Suche
002650******************************************************************
002660 C200-SEARCH-STEP SECTION.
002670 C200-00.
002680     COMPUTE C4-MID = (C4-LO + C4-HI) / 2.
002690     SET AT-IDX TO C4-MID.
002700
002710     IF AT-ICAO(AT-IDX) = LKAPT0-ICAO
002720         SET AT-FOUND TO TRUE
002730     ELSE
002740         IF AT-ICAO(AT-IDX) < LKAPT0-ICAO
002750             COMPUTE C4-LO = C4-MID + 1
002760         ELSE
002770             COMPUTE C4-HI = C4-MID - 1
002780         END-IF
002790     END-IF.
002800     .
002810 C200-EXIT.
002820     EXIT.
002830
002840******************************************************************
002850* Naechsten Satz aus AIRPORTS lesen
002860******************************************************************
002870 C900-READ-AIRPORT SECTION.
002880 C900-00.
002890     READ AIRPORTS
002900         AT END
002910             SET AT-EOF-AIRPORTS TO TRUE
002920     END-READ.
002930     .
002940 C900-EXIT.
002950     EXIT.
