000010?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000020?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000030?SEARCH  =TALLIB
000040?SEARCH  =ASC2EBC
000050?SEARCH  =EBC2ASC
000060?SEARCH  =FLTLIB
000070
000080* Flight-planning batch modules
000090?SEARCH  =APTMGR0
000100?SEARCH  =FLTCAL0
000110?SEARCH  =WXANL0
000120?SEARCH  =FUELCA0
000130
000140?NOLMAP, SYMBOLS, INSPECT
000150?SAVE ALL
000160?SAVEABEND
000170?LINES 66
000180?CHECK 3
000190
000200 IDENTIFICATION DIVISION.
000210
000220 PROGRAM-ID.     FLTDRV0.
000230 AUTHOR.         R F WEXFORD.
000240 INSTALLATION.   SYSTEMS  DEVELOPMENT  -  FLIGHT  OPS  SUPPORT.
000250 DATE-WRITTEN.   04/12/82.
000260 DATE-COMPILED.
000270 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000280
000290*****************************************************************
000300* Letzte Aenderung :: 2005-05-19
000310* Letzte Version   :: C.02.02
000320* Kurzbeschreibung :: Hauptprogramm Flugplanungs-Stapellauf
000330* Auftrag          :: FLTPLN-1 FLTPLN-4 FLTPLN-9 FLTPLN-14
000340*                     FLTPLN-22 FLTPLN-31
000350* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000360*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000370*----------------------------------------------------------------*
000380* Vers. | Datum    | von | Kommentar                             *
000390*-------|----------|-----|---------------------------------------*
000400*A.00.00|1982-04-12| rfw | Neuerstellung - erste Freigabe        *
000410*A.00.01|1982-07-30| rfw | FLTPLN-4 - Windchill der              *
000420*       |          |     |   Abflugwetterwerte mit aufgenommen   *
000430*A.01.00|1983-01-09| tjs | FLTPLN-9 -                            *
000440*       |          |     |   Flugzeug-Vergleichsabschnitt am     *
000450*       |          |     |   Berichtsende hinzugefuegt           *
000460*A.01.01|1984-02-02| tjs | FILE STATUS Abfragen nach jedem OPEN  *
000470*A.02.00|1986-05-19| mkd | FLTPLN-14 - Kraftstoffreserve getrennt*
000480*       |          |     |   von Gesamtverbrauch ausgewiesen     *
000490*B.00.00|1991-10-02| kjh | FLTPLN-22 - Umstellung auf            *
000500*       |          |     |   FLTLIB-Schnittstellenkopien (LKxxx0)*
000510*B.01.00|1994-06-14| kjh | Berichtskopf um Laufdatum erweitert   *
000520*C.00.00|1998-12-21| pdq | FLTPLN-31 - JAHR-2000 Umstellung:     *
000530*       |          |     |   Laufdatum jetzt 4-stellig gefuehrt  *
000540*C.01.00|1999-03-30| pdq | Nachlauf druckt Vergleichsabschnitt   *
000550*       |          |     |   auch wenn 0 Saetze verarbeitet      *
000560*C.01.01|1999-07-02| pdq | kleine Korrektur Randsummenformat     *
000570*C.01.02|1999-09-15| leh | Abgewiesene Saetze jetzt ebenfalls in *
000580*       |          |     |   FLIGHTRESULTS geschrieben           *
000590*       |          |     |   (Nullwerte)                         *
000600*C.01.03|1999-11-08| leh | FILE STATUS Pruefung FLIGHTRESULTS    *
000610*       |          |     |   nach WRITE ergaenzt                 *
000620*C.02.00|2003-04-09| dnr | FLTPLN-37 - Randsummenzeile numerisch *
000630*       |          |     |   editiert (RT-VALUE), Dezimalstellen*
000640*       |          |     |   jetzt sichtbar im Ausdruck          *
000650*C.02.01|2005-03-07| dnr | FLTPLN-42 - WSYS022-MSGAREA war toter *
000660*       |          |     |   COPY ohne Verwendung - Abweisungs-  *
000670*       |          |     |   grund wird jetzt darueber gemeldet  *
000680*C.02.02|2005-05-19| dnr | FLTPLN-43 - C400-CALC-FUEL lief noch  *
000690*       |          |     |   im gleichen IF WX-FLIGHT-OK wie     *
000700*       |          |     |   C500/C600; Distanz-Abweisung aus    *
000710*       |          |     |   FUELCA0 wurde dadurch als OK        *
000720*       |          |     |   durchgeschrieben - neue Pruefung    *
000730*       |          |     |   WX-FLIGHT-OK vor C500 eingefuegt    *
000740*----------------------------------------------------------------*
000750*
000760* Programmbeschreibung
000770* --------------------
000780* Liest Flugplan-Anfragen (FLIGHTPLANS) in Satzreihenfolge, loest
000790* Abflug- und Zielflughafen gegen die Flughafentabelle (AIRPORTS,
000800* Modul APTMGR0) auf, ruft FLTCAL0 (Streckendaten, Luftdruck,
000810* Mach-Zahl), FUELCA0 (Verbrauch, Reserve, Kosten) und WXANL0
000820* (Wetterklassifikation, Windchill) und schreibt je Anfrage einen
000830* FLIGHTRESULTS-Satz sowie eine Detailzeile auf den Bericht.  Am
000840* Laufende druckt das Programm die Randsummen und den Vergleich
000850* der Kraftstoff-Effizienz ueber alle Flugzeugmuster.
000860*
000870******************************************************************
000880
000890 ENVIRONMENT DIVISION.
000900
000910 CONFIGURATION SECTION.
000920 SPECIAL-NAMES.
000930     SWITCH-15 IS ANZEIGE-VERSION
000940         ON STATUS IS SHOW-VERSION
000950     CLASS NUMERIC-ICAO IS "0123456789"
000960                           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000970
000980 INPUT-OUTPUT SECTION.
000990 FILE-CONTROL.
001000     SELECT FLIGHTPLANS    ASSIGN TO "FLIGHTPLANS"
001010            ORGANIZATION   IS SEQUENTIAL
001020            FILE STATUS    IS FILE-STATUS-FLIGHTPLANS.
001030
001040     SELECT FLIGHTRESULTS  ASSIGN TO "FLIGHTRESULTS"
001050            ORGANIZATION   IS SEQUENTIAL
001060            FILE STATUS    IS FILE-STATUS-RESULTS.
001070
001080     SELECT REPORT-FILE    ASSIGN TO "REPORT"
001090            ORGANIZATION   IS LINE SEQUENTIAL
001100            FILE STATUS    IS FILE-STATUS-REPORT.
001110
001120 DATA DIVISION.
001130 FILE SECTION.
001140
001150*--------------------------------------------------------------*
001160* AIRPORTS is not opened here - APTMGR0 owns that file and its
001170* own read loop; this driver only sees it through LKAPT0-REC.
001180*--------------------------------------------------------------*
001190 FD  FLIGHTPLANS
001200     RECORD CONTAINS 66 CHARACTERS.
001210     COPY  FPLREC OF "=FLTLIB".
001220
001230 FD  FLIGHTRESULTS
001240     RECORD CONTAINS 120 CHARACTERS.
001250     COPY  FRSREC OF "=FLTLIB".
001260
001270 FD  REPORT-FILE
001280     RECORD CONTAINS 132 CHARACTERS.
001290 01  RL-HEADING-LINE.
001300     05  FILLER                  PIC X(01) VALUE SPACE.
001310     05  RH-TITLE                PIC X(50)
001320         VALUE "FLTPLN0 - FLIGHT PLANNING BATCH - RUN SUMMARY".
001330     05  FILLER                  PIC X(20) VALUE SPACES.
001340     05  RH-RUN-LABEL            PIC X(10) VALUE "RUN DATE: ".
001350     05  RH-RUN-DATE             PIC X(10).
001360     05  FILLER                  PIC X(41) VALUE SPACES.
001370 01  RL-COLUMN-LINE.
001380     05  FILLER                  PIC X(01) VALUE SPACE.
001390     05  FILLER                  PIC X(10) VALUE "FLIGHT-ID ".
001400     05  FILLER                  PIC X(11) VALUE "ROUTE      ".
001410     05  FILLER                  PIC X(09) VALUE "DIST-KM  ".
001420     05  FILLER                  PIC X(08) VALUE "TIME-H  ".
001430     05  FILLER                  PIC X(14) VALUE "TOTAL-FUEL-L  ".
001440     05  FILLER                  PIC X(11) VALUE "FUEL-COST  ".
001450     05  FILLER                  PIC X(11) VALUE "CONDITION  ".
001460     05  FILLER                  PIC X(08) VALUE "STATUS  ".
001470     05  FILLER                  PIC X(49) VALUE SPACES.
001480 01  RL-DETAIL-LINE.
001490     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  RD-FLIGHT-ID            PIC X(08).
001510     05  FILLER                  PIC X(02) VALUE SPACES.
001520     05  RD-ROUTE                PIC X(09).
001530     05  FILLER                  PIC X(02) VALUE SPACES.
001540     05  RD-DISTANCE             PIC ZZZZ9.9.
001550     05  FILLER                  PIC X(02) VALUE SPACES.
001560     05  RD-TIME                 PIC ZZ9.99.
001570     05  FILLER                  PIC X(02) VALUE SPACES.
001580     05  RD-FUEL                 PIC ZZZZZZ9.9.
001590     05  FILLER                  PIC X(02) VALUE SPACES.
001600     05  RD-COST                 PIC ZZZZZZ9.99.
001610     05  FILLER                  PIC X(02) VALUE SPACES.
001620     05  RD-CONDITION            PIC X(09).
001630     05  FILLER                  PIC X(02) VALUE SPACES.
001640     05  RD-STATUS               PIC X(08).
001650     05  FILLER                  PIC X(51) VALUE SPACES.
001660 01  RL-TOTAL-LINE.
001670     05  FILLER                  PIC X(05) VALUE SPACES.
001680     05  RT-LABEL                PIC X(30).
001690     05  FILLER                  PIC X(05) VALUE SPACES.
001700     05  RT-VALUE                PIC ZZZZZZZZ9.99.
001710     05  FILLER                  PIC X(80) VALUE SPACES.
001720 01  RL-CMP-HEADING-LINE.
001730     05  FILLER                  PIC X(05) VALUE SPACES.
001740     05  FILLER                  PIC X(127)
001750         VALUE "AIRCRAFT EFFICIENCY COMPARISON - 1000 KM".
001760 01  RL-CMP-COLUMN-LINE.
001770     05  FILLER                  PIC X(05) VALUE SPACES.
001780     05  FILLER                  PIC X(127)
001790         VALUE "RANK TYPE         FUEL-L     KM/L  TIME-H".
001800 01  RL-CMP-LINE.
001810     05  FILLER                  PIC X(05) VALUE SPACES.
001820     05  RC-RANK                 PIC Z9.
001830     05  FILLER                  PIC X(02) VALUE SPACES.
001840     05  RC-TYPE                 PIC X(12).
001850     05  FILLER                  PIC X(02) VALUE SPACES.
001860     05  RC-FUEL                 PIC ZZZZZZ9.9.
001870     05  FILLER                  PIC X(02) VALUE SPACES.
001880     05  RC-EFF                  PIC ZZ9.99.
001890     05  FILLER                  PIC X(02) VALUE SPACES.
001900     05  RC-TIME                 PIC ZZ9.99.
001910     05  FILLER                  PIC X(84) VALUE SPACES.
001920 01  RL-BLANK-LINE               PIC X(132) VALUE SPACES.
001930
001940 WORKING-STORAGE SECTION.
001950*----------------------------------------------------------------*
001960* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001970*----------------------------------------------------------------*
001980 01          COMP-FELDER.
001990     05      C4-ANZ              PIC S9(04) COMP.
002000     05      C4-I1               PIC S9(04) COMP.
002010
002020     05      C4-X.
002030      10                         PIC X VALUE LOW-VALUE.
002040      10     C4-X2               PIC X.
002050     05      C4-NUM REDEFINES C4-X
002060                                 PIC S9(04) COMP.
002070
002080     05      K-PROG-START        PIC X(08) VALUE "C.02.02 ".
002090     05      FILLER              PIC X(01).
002100
002110*----------------------------------------------------------------*
002120* Randsummen: Praefix W0, binaer gefuehrt, fuer Ausdruck
002130*----------------------------------------------------------------*
002140 01          W0-TOTALS.
002150     05      W0-READ-COUNT       PIC S9(09) COMP VALUE ZERO.
002160     05      W0-OK-COUNT         PIC S9(09) COMP VALUE ZERO.
002170     05      W0-REJECT-COUNT     PIC S9(09) COMP VALUE ZERO.
002180     05      W0-TOT-DISTANCE     PIC S9(09)V9 COMP VALUE ZERO.
002190     05      W0-TOT-FUEL         PIC S9(09)V9 COMP VALUE ZERO.
002200     05      W0-TOT-FUEL-COST    PIC S9(09)V99 COMP VALUE ZERO.
002210     05      FILLER              PIC X(01).
002220
002230*----------------------------------------------------------------*
002240* Arbeitsfelder fuer den Flughafen-Lookup: Praefix W1
002250*----------------------------------------------------------------*
002260 01          W1-POSITIONS.
002270     05      W1-DEP-LAT          PIC S9(03)V9(04).
002280     05      W1-DEP-LON          PIC S9(03)V9(04).
002290     05      W1-ARR-LAT          PIC S9(03)V9(04).
002300     05      W1-ARR-LON          PIC S9(03)V9(04).
002310     05      FILLER              PIC X(01).
002320
002330 01          W1-ROUTE-BUILD      PIC X(09).
002340 01          W1-ROUTE-PARTS REDEFINES W1-ROUTE-BUILD.
002350     05      W1-RB-DEP           PIC X(04).
002360     05      W1-RB-DASH          PIC X(01).
002370     05      W1-RB-ARR           PIC X(04).
002380
002390*----------------------------------------------------------------*
002400* Laufdatum: Praefix W2 - seit C.00.00 vierstelliges Jahr
002410*----------------------------------------------------------------*
002420 01          W2-RUN-DATE-TODAY   PIC 9(08).
002430 01          W2-RUN-DATE-R REDEFINES W2-RUN-DATE-TODAY.
002440     05      W2-RD-CCYY          PIC 9(04).
002450     05      W2-RD-MM            PIC 9(02).
002460     05      W2-RD-DD            PIC 9(02).
002470 01          W2-RUN-DATE-EDIT    PIC 9999/99/99.
002480
002490*----------------------------------------------------------------*
002500* Conditional-Felder
002510*----------------------------------------------------------------*
002520 01          SCHALTER.
002530     05      FILE-STATUS-FLIGHTPLANS PIC X(02).
002540          88 FS-FLIGHTPLANS-OK              VALUE "00".
002550     05      FILE-STATUS-RESULTS     PIC X(02).
002560          88 FS-RESULTS-OK                  VALUE "00".
002570     05      FILE-STATUS-REPORT      PIC X(02).
002580          88 FS-REPORT-OK                   VALUE "00".
002590
002600     05      WX-FLIGHT-STATUS     PIC X(01).
002610          88 WX-FLIGHT-OK                   VALUE "O".
002620          88 WX-FLIGHT-REJECTED             VALUE "R".
002630
002640     05      WX-EOF-SWITCH        PIC X(01) VALUE "N".
002650          88 WX-EOF-FLIGHTPLANS             VALUE "Y".
002660
002670     05      PRG-STATUS           PIC 9 VALUE ZERO.
002680          88 PRG-OK                         VALUE ZERO.
002690          88 PRG-ABBRUCH                    VALUE 9.
002700
002710     05      FILLER               PIC X(01).
002720
002730*----------------------------------------------------------------*
002740* Felder fuer den Aufruf der Fachmodule (COPY aus =FLTLIB)
002750*----------------------------------------------------------------*
002760     COPY    LKAPT0 OF "=FLTLIB".
002770     COPY    LKFLC0 OF "=FLTLIB".
002780     COPY    LKWXA0 OF "=FLTLIB".
002790     COPY    LKFUE0 OF "=FLTLIB".
002800
002810     COPY    WSYS022C OF "=FLTLIB".
002820
002830 PROCEDURE DIVISION.
002840******************************************************************
002850* Steuerungs-Section
002860******************************************************************
002870 A100-STEUERUNG SECTION.
002880 A100-00.
002890     IF SHOW-VERSION
002900         DISPLAY "FLTDRV0 VERSION " K-PROG-START
002910         STOP RUN
002920     END-IF.
002930
002940     PERFORM B000-VORLAUF      THRU B000-EXIT.
002950
002960     IF PRG-OK
002970         PERFORM B100-VERARBEITUNG THRU B100-EXIT
002980             UNTIL WX-EOF-FLIGHTPLANS
002990         PERFORM B090-ENDE         THRU B090-EXIT
003000     ELSE
003010         DISPLAY "FLTDRV0 - RUN ABANDONED - FILE OPEN ERROR"
003020     END-IF.
003030
003040     STOP RUN.
003050 A100-99.
003060     EXIT.
003070
003080******************************************************************
003090* Vorlauf - Dateien oeffnen, Flughafentabelle laden, Kopf drucken
003100******************************************************************
003110 B000-VORLAUF SECTION.
003120 B000-00.
003130     OPEN INPUT  FLIGHTPLANS.
003140     IF NOT FS-FLIGHTPLANS-OK
003150         DISPLAY "FLTDRV0 - OPEN FLIGHTPLANS FAILED STATUS "
003160                 FILE-STATUS-FLIGHTPLANS
003170         SET PRG-ABBRUCH TO TRUE
003180     END-IF.
003190
003200     OPEN OUTPUT FLIGHTRESULTS.
003210     IF NOT FS-RESULTS-OK
003220         DISPLAY "FLTDRV0 - OPEN FLIGHTRESULTS FAILED STATUS "
003230                 FILE-STATUS-RESULTS
003240         SET PRG-ABBRUCH TO TRUE
003250     END-IF.
003260
003270     OPEN OUTPUT REPORT-FILE.
003280     IF NOT FS-REPORT-OK
003290         DISPLAY "FLTDRV0 - OPEN REPORT FAILED STATUS "
003300                 FILE-STATUS-REPORT
003310         SET PRG-ABBRUCH TO TRUE
003320     END-IF.
003330
003340     MOVE "LOAD"          TO LKAPT0-FUNCTION.
003350     CALL "APTMGR0" USING LKAPT0-REC.
003360
003370     PERFORM C050-PRINT-HEADING THRU C050-EXIT.
003380     PERFORM C900-READ-FLIGHTPLAN THRU C900-EXIT.
003390     .
003400 B000-EXIT.
003410     EXIT.
003420
003430******************************************************************
003440* Verarbeitung - eine Anfrage pro Schleifendurchlauf
003450******************************************************************
003460 B100-VERARBEITUNG SECTION.
003470 B100-00.
003480     PERFORM C100-PROCESS-PLAN THRU C100-EXIT.
003490     PERFORM C900-READ-FLIGHTPLAN THRU C900-EXIT.
003500     .
003510 B100-EXIT.
003520     EXIT.
003530
003540******************************************************************
003550* Nachlauf - Randsummen, Vergleichsabschnitt, Dateien schliessen
003560******************************************************************
003570 B090-ENDE SECTION.
003580 B090-00.
003590     PERFORM C800-PRINT-TOTALS   THRU C800-EXIT.
003600     PERFORM C850-COMPARE-TYPES  THRU C850-EXIT.
003610
003620     CLOSE FLIGHTPLANS FLIGHTRESULTS REPORT-FILE.
003630     .
003640 B090-EXIT.
003650     EXIT.
003660
003670******************************************************************
003680* Kopf drucken
003690******************************************************************
003700 C050-PRINT-HEADING SECTION.
003710 C050-00.
003720     ACCEPT W2-RUN-DATE-TODAY FROM DATE YYYYMMDD.
003730     MOVE W2-RD-CCYY TO W2-RUN-DATE-EDIT(1:4).
003740     MOVE W2-RD-MM   TO W2-RUN-DATE-EDIT(6:2).
003750     MOVE W2-RD-DD   TO W2-RUN-DATE-EDIT(9:2).
003760     MOVE W2-RUN-DATE-EDIT TO RH-RUN-DATE.
003770
003780     WRITE RL-HEADING-LINE.
003790     WRITE RL-BLANK-LINE.
003800     WRITE RL-COLUMN-LINE.
003810     .
003820 C050-EXIT.
003830     EXIT.
003840
003850******************************************************************
003860* Eine Flugplan-Anfrage verarbeiten
003870******************************************************************
003880 C100-PROCESS-PLAN SECTION.
003890 C100-00.
003900     INITIALIZE FR-RECORD.
003910     MOVE FP-FLIGHT-ID TO FR-FLIGHT-ID.
003920
003930     MOVE FP-DEP-ICAO  TO W1-RB-DEP.
003940     MOVE "-"          TO W1-RB-DASH.
003950     MOVE FP-ARR-ICAO  TO W1-RB-ARR.
003960     MOVE W1-ROUTE-BUILD TO FR-ROUTE.
003970
003980     SET WX-FLIGHT-OK TO TRUE.
003990
004000     MOVE "LOOKUP"     TO LKAPT0-FUNCTION.
004010     MOVE FP-DEP-ICAO  TO LKAPT0-ICAO.
004020     CALL "APTMGR0" USING LKAPT0-REC.
004030     IF LKAPT0-NOTFOUND
004040         SET WX-FLIGHT-REJECTED TO TRUE
004050     ELSE
004060         MOVE LKAPT0-LAT TO W1-DEP-LAT
004070         MOVE LKAPT0-LON TO W1-DEP-LON
004080     END-IF.
004090
004100     IF WX-FLIGHT-OK
004110         MOVE "LOOKUP"    TO LKAPT0-FUNCTION
004120         MOVE FP-ARR-ICAO TO LKAPT0-ICAO
004130         CALL "APTMGR0" USING LKAPT0-REC
004140         IF LKAPT0-NOTFOUND
004150             SET WX-FLIGHT-REJECTED TO TRUE
004160         ELSE
004170             MOVE LKAPT0-LAT TO W1-ARR-LAT
004180             MOVE LKAPT0-LON TO W1-ARR-LON
004190         END-IF
004200     END-IF.
004210
004220     IF WX-FLIGHT-OK
004230         PERFORM C200-RESOLVE-PROFILE THRU C200-EXIT
004240         PERFORM C300-CALC-FLIGHT     THRU C300-EXIT
004250     END-IF.
004260
004270     IF WX-FLIGHT-OK
004280         PERFORM C400-CALC-FUEL       THRU C400-EXIT
004290     END-IF.
004300
004310     IF WX-FLIGHT-OK
004320         PERFORM C500-CALC-WEATHER    THRU C500-EXIT
004330         PERFORM C600-BUILD-RESULT-OK THRU C600-EXIT
004340     ELSE
004350         MOVE "REJECTED" TO FR-STATUS
004360         ADD 1 TO W0-REJECT-COUNT
004370         PERFORM C150-BUILD-REJECT-MSG THRU C150-EXIT
004380         DISPLAY "FLTDRV0 - " WSYS022-MSG-MODULE " "
004390                 WSYS022-MSG-TEXT
004400     END-IF.
004410
004420     WRITE FR-RECORD.
004430     IF NOT FS-RESULTS-OK
004440         DISPLAY "FLTDRV0 - WRITE FLIGHTRESULTS FAILED STATUS "
004450                 FILE-STATUS-RESULTS
004460     END-IF.
004470
004480     PERFORM C700-PRINT-DETAIL THRU C700-EXIT.
004490     .
004500 C100-EXIT.
004510     EXIT.
004520
004530******************************************************************
004540* Abweisungsgrund in WSYS022-MSGAREA ablegen - FLTPLN-42
004550******************************************************************
004560 C150-BUILD-REJECT-MSG SECTION.
004570 C150-00.
004580     MOVE SPACES         TO WSYS022-MSGAREA.
004590     MOVE "FLTDRV0"      TO WSYS022-MSG-MODULE.
004600     SET WSYS022-SEV-ERROR TO TRUE.
004610     IF LKAPT0-NOTFOUND
004620         MOVE "FLUGHAFEN NICHT IN BESTAND GEFUNDEN"
004630                          TO WSYS022-MSG-TEXT
004640     ELSE
004650         IF LKFLC0-BAD-WIND
004660             MOVE "WINDKORREKTUR AUSSERHALB TOLERANZ"
004670                          TO WSYS022-MSG-TEXT
004680         ELSE
004690             IF LKFUE0-BAD-DIST
004700                 MOVE "STRECKE NICHT POSITIV"
004710                          TO WSYS022-MSG-TEXT
004720             ELSE
004730                 MOVE "UNBEKANNTER ABWEISUNGSGRUND"
004740                          TO WSYS022-MSG-TEXT
004750             END-IF
004760         END-IF
004770     END-IF.
004780     .
004790 C150-EXIT.
004800     EXIT.
004810
004820******************************************************************
004830* Flugzeugprofil ueber FUELCA0 aufloesen (Rueckfall DEFAULT)
004840******************************************************************
004850 C200-RESOLVE-PROFILE SECTION.
004860 C200-00.
004870     MOVE "PROFILE"    TO LKFUE0-FUNCTION.
004880     MOVE FP-ACFT-TYPE TO LKFUE0-ACFT-TYPE.
004890     CALL "FUELCA0" USING LKFUE0-REC.
004900     .
004910 C200-EXIT.
004920     EXIT.
004930
004940******************************************************************
004950* Strecke, Flugzeit, Luftdruck und Mach-Zahl ueber FLTCAL0
004960******************************************************************
004970 C300-CALC-FLIGHT SECTION.
004980 C300-00.
004990     MOVE W1-DEP-LAT            TO LKFLC0-DEP-LAT.
005000     MOVE W1-DEP-LON            TO LKFLC0-DEP-LON.
005010     MOVE W1-ARR-LAT            TO LKFLC0-ARR-LAT.
005020     MOVE W1-ARR-LON            TO LKFLC0-ARR-LON.
005030     MOVE LKFUE0-CRUISE-SPEED   TO LKFLC0-CRUISE-SPEED.
005040     MOVE FP-WIND-FACTOR        TO LKFLC0-WIND-FACTOR.
005050     MOVE FP-CRUISE-ALT         TO LKFLC0-CRUISE-ALT.
005060
005070     CALL "FLTCAL0" USING LKFLC0-REC.
005080
005090     IF LKFLC0-BAD-WIND
005100         SET WX-FLIGHT-REJECTED TO TRUE
005110     END-IF.
005120     .
005130 C300-EXIT.
005140     EXIT.
005150
005160******************************************************************
005170* Kraftstoffverbrauch, Reserve und Kosten ueber FUELCA0
005180******************************************************************
005190 C400-CALC-FUEL SECTION.
005200 C400-00.
005210     MOVE "BURN"                TO LKFUE0-FUNCTION.
005220     MOVE FP-ACFT-TYPE          TO LKFUE0-ACFT-TYPE.
005230     MOVE LKFLC0-DISTANCE-KM    TO LKFUE0-DISTANCE-KM.
005240     MOVE FP-WIND-FACTOR        TO LKFUE0-WIND-FACTOR.
005250     MOVE FP-PAYLOAD-FACTOR     TO LKFUE0-PAYLOAD-FACTOR.
005260     MOVE FP-FUEL-PRICE         TO LKFUE0-FUEL-PRICE.
005270
005280     CALL "FUELCA0" USING LKFUE0-REC.
005290
005300     IF LKFUE0-BAD-DIST
005310         SET WX-FLIGHT-REJECTED TO TRUE
005320     END-IF.
005330     .
005340 C400-EXIT.
005350     EXIT.
005360
005370******************************************************************
005380* Wetterklassifikation und Windchill ueber WXANL0
005390******************************************************************
005400 C500-CALC-WEATHER SECTION.
005410 C500-00.
005420     MOVE FP-WX-TEMP            TO LKWXA0-TEMP.
005430     MOVE FP-WX-PRESSURE        TO LKWXA0-PRESSURE.
005440     MOVE FP-WX-WIND-SPEED      TO LKWXA0-WIND-SPEED.
005450     MOVE FP-WX-VISIBILITY      TO LKWXA0-VISIBILITY.
005460
005470     CALL "WXANL0" USING LKWXA0-REC.
005480
005490     IF LKWXA0-ADVISORY-CNT > 0
005500         PERFORM C650-DISPLAY-ADVISORIES THRU C650-EXIT
005510     END-IF.
005520     .
005530 C500-EXIT.
005540     EXIT.
005550
005560******************************************************************
005570* FLIGHTRESULTS-Satz bei Status OK fuellen und Randsummen fuehren
005580******************************************************************
005590 C600-BUILD-RESULT-OK SECTION.
005600 C600-00.
005610     MOVE LKFLC0-DISTANCE-KM     TO FR-DISTANCE-KM.
005620     MOVE LKFLC0-FLIGHT-TIME-HRS TO FR-FLIGHT-TIME-HRS.
005630     MOVE LKFLC0-PRESSURE-HPA    TO FR-PRESSURE-HPA.
005640     MOVE LKFLC0-MACH            TO FR-MACH.
005650     MOVE LKFUE0-TOTAL-FUEL-L    TO FR-TOTAL-FUEL-L.
005660     MOVE LKFUE0-FUEL-PER-100KM  TO FR-FUEL-PER-100KM.
005670     MOVE LKFUE0-FUEL-PER-HOUR   TO FR-FUEL-PER-HOUR.
005680     MOVE LKFUE0-FUEL-RESERVE-L  TO FR-FUEL-RESERVE-L.
005690     MOVE LKFUE0-FUEL-COST       TO FR-FUEL-COST.
005700     MOVE LKWXA0-CONDITION       TO FR-WX-CONDITION.
005710     MOVE LKWXA0-WIND-CHILL      TO FR-WIND-CHILL.
005720     MOVE "OK"                   TO FR-STATUS.
005730
005740     ADD LKFLC0-DISTANCE-KM   TO W0-TOT-DISTANCE.
005750     ADD LKFUE0-TOTAL-FUEL-L  TO W0-TOT-FUEL.
005760     ADD LKFUE0-FUEL-COST     TO W0-TOT-FUEL-COST.
005770     ADD 1                    TO W0-OK-COUNT.
005780     .
005790 C600-EXIT.
005800     EXIT.
005810
005820******************************************************************
005830* Beratungshinweise auf die Konsole (nicht Bestandteil des Be-
005840* richts - die Wetterinformationen am Satz sind FR-WX-CONDITION
005850* und FR-WIND-CHILL)
005860******************************************************************
005870 C650-DISPLAY-ADVISORIES SECTION.
005880 C650-00.
005890     PERFORM C651-DISPLAY-ONE-ADVISORY THRU C651-EXIT
005900         VARYING C4-I1 FROM 1 BY 1
005910         UNTIL C4-I1 > LKWXA0-ADVISORY-CNT.
005920     .
005930 C650-EXIT.
005940     EXIT.
005950
005960 C651-DISPLAY-ONE-ADVISORY SECTION.
005970 C651-00.
005980     DISPLAY "FLTDRV0 - " FP-FLIGHT-ID " - "
005990             LKWXA0-ADVISORY-TXT(C4-I1).
006000     .
006010 C651-EXIT.
006020     EXIT.
006030
006040******************************************************************
006050* Detailzeile drucken
006060******************************************************************
006070 C700-PRINT-DETAIL SECTION.
006080 C700-00.
006090     MOVE FR-FLIGHT-ID    TO RD-FLIGHT-ID.
006100     MOVE FR-ROUTE        TO RD-ROUTE.
006110     MOVE FR-DISTANCE-KM  TO RD-DISTANCE.
006120     MOVE FR-FLIGHT-TIME-HRS TO RD-TIME.
006130     MOVE FR-TOTAL-FUEL-L TO RD-FUEL.
006140     MOVE FR-FUEL-COST    TO RD-COST.
006150     MOVE FR-WX-CONDITION TO RD-CONDITION.
006160     MOVE FR-STATUS       TO RD-STATUS.
006170
006180     WRITE RL-DETAIL-LINE.
006190     .
006200 C700-EXIT.
006210     EXIT.
006220
006230******************************************************************
006240* Randsummen drucken
006250******************************************************************
006260 C800-PRINT-TOTALS SECTION.
006270 C800-00.
006280     WRITE RL-BLANK-LINE.
006290
006300     ADD W0-OK-COUNT W0-REJECT-COUNT GIVING W0-READ-COUNT.
006310
006320     MOVE "RECORDS READ"           TO RT-LABEL.
006330     MOVE W0-READ-COUNT            TO RT-VALUE.
006340     WRITE RL-TOTAL-LINE.
006350
006360     MOVE "FLIGHTS PROCESSED OK"   TO RT-LABEL.
006370     MOVE W0-OK-COUNT              TO RT-VALUE.
006380     WRITE RL-TOTAL-LINE.
006390
006400     MOVE "FLIGHTS REJECTED"       TO RT-LABEL.
006410     MOVE W0-REJECT-COUNT          TO RT-VALUE.
006420     WRITE RL-TOTAL-LINE.
006430
006440     MOVE "TOTAL DISTANCE KM"      TO RT-LABEL.
006450     MOVE W0-TOT-DISTANCE          TO RT-VALUE.
006460     WRITE RL-TOTAL-LINE.
006470
006480     MOVE "TOTAL FUEL LITRES"      TO RT-LABEL.
006490     MOVE W0-TOT-FUEL              TO RT-VALUE.
006500     WRITE RL-TOTAL-LINE.
006510
006520     MOVE "TOTAL FUEL COST"        TO RT-LABEL.
006530     MOVE W0-TOT-FUEL-COST         TO RT-VALUE.
006540     WRITE RL-TOTAL-LINE.
006550     .
006560 C800-EXIT.
006570     EXIT.
006580
006590******************************************************************
006600* Effizienzvergleich der Flugzeugmuster ueber FUELCA0
006610******************************************************************
006620 C850-COMPARE-TYPES SECTION.
006630 C850-00.
006640     MOVE "COMPARE"    TO LKFUE0-FUNCTION.
006650     MOVE 1000.0       TO LKFUE0-CMP-DISTANCE.
006660     CALL "FUELCA0" USING LKFUE0-REC.
006670
006680     WRITE RL-BLANK-LINE.
006690     WRITE RL-CMP-HEADING-LINE.
006700     WRITE RL-CMP-COLUMN-LINE.
006710
006720     PERFORM C851-PRINT-CMP-LINE THRU C851-EXIT
006730         VARYING C4-I1 FROM 1 BY 1
006740         UNTIL C4-I1 > LKFUE0-CMP-COUNT.
006750     .
006760 C850-EXIT.
006770     EXIT.
006780
006790 C851-PRINT-CMP-LINE SECTION.
006800 C851-00.
006810     MOVE C4-I1                           TO RC-RANK.
006820     MOVE LKFUE0-CMP-TYPE(C4-I1)          TO RC-TYPE.
006830     MOVE LKFUE0-CMP-FUEL-L(C4-I1)        TO RC-FUEL.
006840     MOVE LKFUE0-CMP-EFFICIENCY(C4-I1)    TO RC-EFF.
006850     MOVE LKFUE0-CMP-TIME-HRS(C4-I1)      TO RC-TIME.
006860     WRITE RL-CMP-LINE.
006870     .
006880 C851-EXIT.
006890     EXIT.
006900
006910******************************************************************
006920* Naechste Flugplan-Anfrage lesen
006930******************************************************************
006940 C900-READ-FLIGHTPLAN SECTION.
006950 C900-00.
006960     READ FLIGHTPLANS
006970         AT END
006980             SET WX-EOF-FLIGHTPLANS TO TRUE
006990     END-READ.
007000     .
007010 C900-EXIT.
007020     EXIT.
